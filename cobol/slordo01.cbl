000100*--------------------------------------------------------
000200* SLORDO01 - FILE-CONTROL fragment for the processed
000300* order file (ORDER-OUT-FILE).  Written by ORDPRC01, one
000400* record per order group processed; read back by
000500* ORDRPT01 as the SORT USING file for the settlement
000600* report.
000700*--------------------------------------------------------
000800     SELECT ORDER-OUT-FILE
000900         ASSIGN TO "ORDOUT"
001000         ORGANIZATION IS SEQUENTIAL.
