000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDRPT01.
000300 AUTHOR.        R T HAUSER.
000400 INSTALLATION.  HAE MERCANTILE DATA PROCESSING CTR.
000500 DATE-WRITTEN.  01/28/87.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800                HAE MERCANTILE CORP.  NOT TO BE REPRODUCED OR
000900                DISCLOSED WITHOUT WRITTEN CONSENT OF THE DATA
001000                PROCESSING MANAGER.
001100
001200*-----------------------------------------------------------------
001300* ORDRPT01  --  DAILY ORDER SETTLEMENT REPORT
001400*-----------------------------------------------------------------
001500* REMARKS.
001600*     SORTS ORDER-OUT-FILE (ORDOUT) INTO MEMBER-ID SEQUENCE
001700*     AND PRINTS THE DAILY SETTLEMENT REPORT -- ONE DETAIL
001800*     LINE PER ORDER PROCESSED BY ORDPRC01, A SUBTOTAL LINE
001900*     ON EACH MEMBER-ID BREAK (PAID ORDERS ONLY), AND GRAND
002000*     TOTALS AT THE END OF THE RUN.
002100*-----------------------------------------------------------------
002200* CHANGE LOG.
002300* DATE       BY   REQUEST    DESCRIPTION
002400* ---------  ---  ---------  ---------------------------------
002500* 01/28/87   RTH  INIT       ORIGINAL CODING AND TEST.            CR-0128 
002600* 03/02/87   RTH  DP-0091    COLUMN HEADINGS WIDENED FOR          DP-0091 
002700*                 DISCOUNT AND PAYMENT AMOUNT COLUMNS.
002800* 11/19/88   GKL  DP-0233    REJECT CODE ADDED TO DETAIL LINE.    DP-0233 
002900* 06/07/90   GKL  DP-0301    MEMBER SUBTOTAL RESTRICTED TO        DP-0301 
003000*                 PAID ORDERS PER DP REQUEST.
003100* 09/08/94   MPT  DP-0409    GRAND TOTAL COUNTS SPLIT INTO        DP-0409 
003200*                 READ/ACCEPTED/CANCELLED/REJECTED.
003300* 08/19/99   WDS  Y2K-0026   YEAR 2000 REVIEW.  RUN-DATE NOW      Y2K-0026
003400*                 WINDOWED OFF ACCEPT FROM DATE (2-DIGIT YY):
003500*                 YY < 50 IS 20XX, YY >= 50 IS 19XX.  SEE
003600*                 DERIVE-RUN-DATE.
003700* 05/11/01   JBC  DP-0518    PAGE HEADER RUN DATE FORMAT          DP-0518 
003800*                 CHANGED TO MM/DD/CCYY EDIT.
003900* 10/02/03   JBC  DP-0561    DROPPED THE OPERATOR Y/N PROMPT --   DP-0561
004000*                 THIS REPORT NOW RUNS UNATTENDED BEHIND
004100*                 ORDPRC01 IN THE NIGHTLY STREAM.
004150* 03/15/04   JBC  DP-0580    ACCUMULATE-ORDER-TOTALS AND          DP-0580
004160*                 MEMBER-CONTROL-BREAK RESTRUCTURED TO GO TO
004170*                 THEIR OWN EXIT PARAGRAPH ON THE NO-OP LEG
004180*                 RATHER THAN NESTING IF-ELSE.  NO CHANGE IN
004190*                 REPORT OUTPUT.
004200*-----------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-4381.
004700 OBJECT-COMPUTER.  IBM-4381.
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
004900                    UPSI-0 ON STATUS IS RERUN-REQUESTED.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     COPY SLORDO01.
005400
005500     SELECT WORK-FILE
005600         ASSIGN TO "WORK"
005700         ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT SORT-FILE
006000         ASSIGN TO "SORT".
006100
006200     SELECT REPORT-FILE
006300         ASSIGN TO "RPTOUT"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 COPY FDORDO01.
006900
007000* ---------------------------------------------------------
007100*  WORK-FILE / SORT-FILE CARRY THE SAME LAYOUT AS ORDER-OUT-
007200*  RECORD.  THEY ARE KEPT SEPARATE FROM FDORDO01 BECAUSE THE
007300*  SORT VERB REQUIRES ITS OWN FD/SD, PER THE SHOP'S SORT
007400*  REPORT HABIT (SEE BILRPT02).
007500* ---------------------------------------------------------
007600 FD  WORK-FILE
007700     LABEL RECORDS ARE STANDARD.
007750*    WORK-RECORD CARRIES THE SAME SEVEN NAMED FIELDS AS ORDER-
007760*    OUT-RECORD ON FDORDO01, IN THE SAME ORDER, SO SORT-DATA-
007770*    FILE'S USING/GIVING PAIR NEEDS NO INPUT/OUTPUT PROCEDURE
007780*    TO RESHAPE ONE RECORD INTO THE OTHER.
007800 01  WORK-RECORD.
007900     05  WORK-ORDER-NO             PIC X(12).
008000     05  WORK-MEMBER-ID            PIC 9(9).
008100     05  WORK-TOTAL-AMT            PIC S9(9)V99.
008200     05  WORK-DISC-AMT             PIC S9(9)V99.
008300     05  WORK-PAY-AMT              PIC S9(9)V99.
008400     05  WORK-STATUS               PIC X(10).
008500     05  WORK-REJECT-CODE          PIC X(6).
008600     05  FILLER                    PIC X(1).
008700
008750*    THE PREFIX/SEQUENCE BREAKDOWN BELOW IS NOT READ BY ANY
008760*    PARAGRAPH IN THIS PROGRAM -- IT IS CARRIED PURELY SO A
008770*    PROGRAMMER DEBUGGING A BAD SORT CAN DISPLAY JUST THE
008780*    NUMERIC TAIL OF AN ORDER NUMBER FROM AN INTERACTIVE
008790*    SESSION WITHOUT HAND-COMPUTING THE SUBSTRING.
008800 01  WORK-RECORD-NO-BREAKDOWN REDEFINES WORK-RECORD.
008900     05  WORKB-ORDER-PREFIX        PIC X(4).
009000     05  WORKB-ORDER-SEQUENCE      PIC 9(8).
009100     05  FILLER                    PIC X(59).
009200
009300 SD  SORT-FILE.
009350*    SORT-RECORD IS THE SAME LAYOUT AGAIN, UNDER THE SORT
009360*    VERB'S OWN SD ENTRY -- A WORKING SD CANNOT SHARE ONE FD
009370*    WITH AN FD ON THIS COMPILER, SO THE FIELDS ARE RETYPED
009380*    RATHER THAN COPYBOOK-SHARED WITH WORK-RECORD ABOVE.
009400 01  SORT-RECORD.
009500     05  SORT-ORDER-NO             PIC X(12).
009600     05  SORT-MEMBER-ID            PIC 9(9).
009700     05  SORT-TOTAL-AMT            PIC S9(9)V99.
009800     05  SORT-DISC-AMT             PIC S9(9)V99.
009900     05  SORT-PAY-AMT              PIC S9(9)V99.
010000     05  SORT-STATUS               PIC X(10).
010100     05  SORT-REJECT-CODE          PIC X(6).
010200     05  FILLER                    PIC X(1).
010300
010400 01  SORT-RECORD-NO-BREAKDOWN REDEFINES SORT-RECORD.
010500     05  SORTB-ORDER-PREFIX        PIC X(4).
010600     05  SORTB-ORDER-SEQUENCE      PIC 9(8).
010700     05  FILLER                    PIC X(59).
010800
010900 FD  REPORT-FILE
011000     LABEL RECORDS ARE OMITTED.
011100 01  REPORT-RECORD                 PIC X(132).
011200
011300* ---------------------------------------------------------
011310*  REPORT PRINT LINES -- 132 BYTES, PADDED WITH FILLER, IN
011320*  THE SAME "GROUP 01, EDIT FIELDS BY NAME, PAD THE REST WITH
011330*  FILLER" STYLE AS EVERY OTHER PRINT LINE THIS SHOP LAYS
011340*  OUT.  TITLE-LINE AND COLUMN-LINE ARE WRITTEN ON EVERY PAGE;
011350*  THE REMAINING FOUR ARE EACH WRITTEN AT MOST ONCE.
011500* ---------------------------------------------------------
011600 01  TITLE-LINE.
011700     05  FILLER                    PIC X(30) VALUE SPACE.
011800     05  FILLER                    PIC X(42) VALUE
011900             "HAE SHOPPING MALL - DAILY ORDER SETTLEMENT".
012000     05  FILLER                    PIC X(10) VALUE SPACE.
012100     05  FILLER                    PIC X(9) VALUE
012200             "RUN DATE:".
012300     05  FILLER                    PIC X(1) VALUE SPACE.
012400     05  PRINT-RUN-DATE            PIC Z9/99/9999.
012500     05  FILLER                    PIC X(8) VALUE SPACE.
012600     05  FILLER                    PIC X(4) VALUE
012700             "PAGE".
012800     05  FILLER                    PIC X(1) VALUE SPACE.
012900     05  PRINT-PAGE-NUMBER         PIC ZZZ9.
013000     05  FILLER                    PIC X(13).
013100
013200 01  COLUMN-LINE.
013300     05  FILLER                    PIC X(1) VALUE SPACE.
013400     05  FILLER                    PIC X(8) VALUE
013500             "ORDER NO".
013600     05  FILLER                    PIC X(6) VALUE SPACE.
013700     05  FILLER                    PIC X(9) VALUE
013800             "MEMBER ID".
013900     05  FILLER                    PIC X(5) VALUE SPACE.
014000     05  FILLER                    PIC X(9) VALUE
014100             "TOTAL AMT".
014200     05  FILLER                    PIC X(6) VALUE SPACE.
014300     05  FILLER                    PIC X(8) VALUE
014400             "DISCOUNT".
014500     05  FILLER                    PIC X(7) VALUE SPACE.
014600     05  FILLER                    PIC X(11) VALUE
014700             "PAYMENT AMT".
014800     05  FILLER                    PIC X(5) VALUE SPACE.
014900     05  FILLER                    PIC X(6) VALUE
015000             "STATUS".
015100     05  FILLER                    PIC X(5) VALUE SPACE.
015200     05  FILLER                    PIC X(4) VALUE
015300             "RJCT".
015400     05  FILLER                    PIC X(42).
015500
015520*    DETAIL-LINE PRINTS ONCE PER ORDER, PAID, CANCELLED OR
015530*    REJECTED ALIKE -- PRINT-STATUS AND PRINT-REJECT-CODE ARE
015540*    THE ONLY TWO FIELDS THAT TELL THE READER WHICH KIND OF
015550*    LINE THEY ARE LOOKING AT (A CANCELLED OR REJECTED ORDER
015560*    CARRIES SPACE IN PRINT-REJECT-CODE UNLESS PROCESS-PLACE-
015570*    ORDER ITSELF SET A P/M/CP CODE BEFORE ORDPRC01 WROTE IT).
015600 01  DETAIL-LINE.
015700     05  FILLER                    PIC X(1) VALUE SPACE.
015800     05  PRINT-ORDER-NO            PIC X(12).
015900     05  FILLER                    PIC X(3) VALUE SPACE.
016000     05  PRINT-MEMBER-ID           PIC 9(9).
016100     05  FILLER                    PIC X(3) VALUE SPACE.
016200     05  PRINT-TOTAL-AMT           PIC ZZZ,ZZZ,ZZ9.99-.
016300     05  FILLER                    PIC X(2) VALUE SPACE.
016400     05  PRINT-DISC-AMT            PIC ZZZ,ZZZ,ZZ9.99-.
016500     05  FILLER                    PIC X(2) VALUE SPACE.
016600     05  PRINT-PAY-AMT             PIC ZZZ,ZZZ,ZZ9.99-.
016700     05  FILLER                    PIC X(2) VALUE SPACE.
016800     05  PRINT-STATUS              PIC X(10).
016900     05  FILLER                    PIC X(2) VALUE SPACE.
017000     05  PRINT-REJECT-CODE         PIC X(6).
017100     05  FILLER                    PIC X(38).
017200
017220*    SUBTOTAL-LINE PRINTS SUB-ORDER-COUNT AND SUB-PAYMENT-AMT
017230*    -- PAID ORDERS FOR ONE MEMBER-ID ONLY, PER DP-0301.
017240*    THERE IS NO DISCOUNT OR GROSS-TOTAL-AMT FIGURE ON THIS
017250*    LINE; A MEMBER WANTING THAT BREAKDOWN HAS TO ADD UP THE
017260*    DETAIL LINES ABOVE IT.
017300 01  SUBTOTAL-LINE.
017400     05  FILLER                    PIC X(12) VALUE SPACE.
017500     05  FILLER                    PIC X(12) VALUE
017600             "MEMBER TOTAL".
017700     05  FILLER                    PIC X(3) VALUE SPACE.
017800     05  SUB-MEMBER-ID             PIC 9(9).
017900     05  FILLER                    PIC X(3) VALUE SPACE.
018000     05  FILLER                    PIC X(6) VALUE
018100             "ORDERS".
018200     05  FILLER                    PIC X(1) VALUE SPACE.
018300     05  SUB-ORDER-COUNT           PIC ZZZ9.
018400     05  FILLER                    PIC X(3) VALUE SPACE.
018500     05  FILLER                    PIC X(7) VALUE
018600             "PAYMENT".
018700     05  FILLER                    PIC X(1) VALUE SPACE.
018800     05  SUB-PAYMENT-AMT           PIC ZZZ,ZZZ,ZZ9.99-.
018900     05  FILLER                    PIC X(57).
019000
019020*    GRAND-TOTAL-COUNTS-LINE AND GRAND-TOTAL-AMOUNTS-LINE
019030*    BELOW PRINT ONCE, AT THE VERY END OF THE REPORT, AFTER
019040*    THE LAST MEMBER'S SUBTOTAL -- SEE PRINT-GRAND-TOTALS.
019050*    GT-ORDERS-READ IS THE SUM OF THE OTHER THREE COUNTS; IT
019060*    IS NOT ITSELF STORED AS A SEPARATE ACCUMULATOR BEYOND
019070*    WS-TOT-READ, WHICH ACCUMULATE-ORDER-TOTALS NEVER TOUCHES
019080*    -- IT IS BUMPED ONCE PER GROUP BY PROCESS-ONE-ORDER
019090*    ITSELF, SINCE EVERY WORK-RECORD IS "READ" REGARDLESS OF
019095*    ITS EVENTUAL STATUS.
019100 01  GRAND-TOTAL-COUNTS-LINE.
019200     05  FILLER                    PIC X(12) VALUE SPACE.
019300     05  FILLER                    PIC X(11) VALUE
019400             "ORDERS READ".
019500     05  FILLER                    PIC X(1) VALUE SPACE.
019600     05  GT-ORDERS-READ            PIC ZZZZZ9.
019700     05  FILLER                    PIC X(3) VALUE SPACE.
019800     05  FILLER                    PIC X(8) VALUE
019900             "ACCEPTED".
020000     05  FILLER                    PIC X(1) VALUE SPACE.
020100     05  GT-ORDERS-ACCEPTED        PIC ZZZZZ9.
020200     05  FILLER                    PIC X(3) VALUE SPACE.
020300     05  FILLER                    PIC X(9) VALUE
020400             "CANCELLED".
020500     05  FILLER                    PIC X(1) VALUE SPACE.
020600     05  GT-ORDERS-CANCELLED       PIC ZZZZZ9.
020700     05  FILLER                    PIC X(3) VALUE SPACE.
020800     05  FILLER                    PIC X(8) VALUE
020900             "REJECTED".
021000     05  FILLER                    PIC X(1) VALUE SPACE.
021100     05  GT-ORDERS-REJECTED        PIC ZZZZZ9.
021200     05  FILLER                    PIC X(47).
021300
021320*    GT-TOTAL-SALES/DISCOUNT/PAYMENT ARE THE SAME THREE
021330*    FIGURES SUBTOTAL-LINE PRINTS PER MEMBER, SUMMED ACROSS
021340*    EVERY MEMBER IN THE RUN -- SALES LESS DISCOUNT EQUALS
021350*    PAYMENT, THE SAME NETTING ORDPRC01 ALREADY DID BEFORE
021360*    WRITING ORDOUT.
021400 01  GRAND-TOTAL-AMOUNTS-LINE.
021500     05  FILLER                    PIC X(12) VALUE SPACE.
021600     05  FILLER                    PIC X(11) VALUE
021700             "TOTAL SALES".
021800     05  FILLER                    PIC X(1) VALUE SPACE.
021900     05  GT-TOTAL-SALES            PIC ZZZ,ZZZ,ZZ9.99-.
022000     05  FILLER                    PIC X(3) VALUE SPACE.
022100     05  FILLER                    PIC X(14) VALUE
022200             "TOTAL DISCOUNT".
022300     05  FILLER                    PIC X(1) VALUE SPACE.
022400     05  GT-TOTAL-DISCOUNT         PIC ZZZ,ZZZ,ZZ9.99-.
022500     05  FILLER                    PIC X(3) VALUE SPACE.
022600     05  FILLER                    PIC X(13) VALUE
022700             "TOTAL PAYMENT".
022800     05  FILLER                    PIC X(1) VALUE SPACE.
022900     05  GT-TOTAL-PAYMENT          PIC ZZZ,ZZZ,ZZ9.99-.
023000     05  FILLER                    PIC X(31).
023100
023120*    NO-ORDERS-LINE FIRES ONLY WHEN WORK-FILE COMES UP EMPTY
023130*    (WS-TOT-READ STILL ZERO AT END-ONE-REPORT) -- A NIGHT
023140*    WITH NO PLACE-AND-PAY OR CANCEL ACTIVITY AT ALL ON
023150*    TXNIN.  PRINT-GRAND-TOTALS DOES NOT RUN IN THAT CASE,
023160*    SINCE EVERY GRAND-TOTAL FIGURE WOULD JUST BE ZERO.
023200 01  NO-ORDERS-LINE.
023300     05  FILLER                    PIC X(12) VALUE SPACE.
023400     05  FILLER                    PIC X(39) VALUE
023500             "*** NO ORDERS PROCESSED IN THIS RUN ***".
023600     05  FILLER                    PIC X(81).
023700
023800
023900 WORKING-STORAGE SECTION.
024000
024100* ---------------------------------------------------------
024200*  WS-CONTROL-FLAGS -- END-OF-FILE AND ONE-TIME SWITCHES.
024300* ---------------------------------------------------------
024400 01  WS-CONTROL-FLAGS.
024500     05  WS-WORK-AT-END            PIC X(1) VALUE "N".
024600         88  WORK-FILE-AT-END      VALUE "Y".
024700     05  WS-ANY-RECORDS-READ       PIC X(1) VALUE "N".
024800     05  FILLER                    PIC X(2).
024900
025000* ---------------------------------------------------------
025100*  WS-BREAK-CONTROL -- MEMBER-ID CONTROL BREAK WORK AREAS.
025200* ---------------------------------------------------------
025300 77  WS-BREAK-MEMBER-ID            PIC 9(9)  COMP VALUE ZERO.
025400 77  WS-LINE-COUNT                 PIC 9(3)  COMP VALUE ZERO.
025500 77  WS-PAGE-NUMBER                PIC 9(5)  COMP VALUE ZERO.
025600 77  WS-MAXIMUM-LINES              PIC 9(3)  COMP VALUE 55.
025700
025800* ---------------------------------------------------------
025900*  WS-SUB-TOTALS -- ONE MEMBER'S PAID-ORDER SUBTOTAL.
026000* ---------------------------------------------------------
026100 01  WS-SUB-TOTALS.
026200     05  WS-SUB-ORDER-COUNT        PIC 9(5)      COMP VALUE ZERO.
026300     05  WS-SUB-PAYMENT-AMT        PIC S9(9)V99        VALUE ZERO.
026400     05  FILLER                    PIC X(4).
026500
026600* ---------------------------------------------------------
026700*  WS-RUN-TOTALS -- GRAND TOTALS ACROSS THE WHOLE RUN.
026800* ---------------------------------------------------------
026900 01  WS-RUN-TOTALS.
027000     05  WS-TOT-READ               PIC 9(6)      COMP VALUE ZERO.
027100     05  WS-TOT-ACCEPTED           PIC 9(6)      COMP VALUE ZERO.
027200     05  WS-TOT-CANCELLED          PIC 9(6)      COMP VALUE ZERO.
027300     05  WS-TOT-REJECTED           PIC 9(6)      COMP VALUE ZERO.
027400     05  WS-TOT-SALES              PIC S9(9)V99        VALUE ZERO.
027500     05  WS-TOT-DISCOUNT           PIC S9(9)V99        VALUE ZERO.
027600     05  WS-TOT-PAYMENT            PIC S9(9)V99        VALUE ZERO.
027700     05  FILLER                    PIC X(4).
027800
027900* ---------------------------------------------------------
028000*  WS-RUN-DATE-WORK -- ACCEPT FROM DATE CENTURY WINDOWING.
028100*  SAME DIGIT-ROTATION TECHNIQUE THE SHOP USES ELSEWHERE TO
028200*  TURN A CCYYMMDD FIELD INTO AN EDITED MM/DD/CCYY DISPLAY
028300*  (SEE THE Y2K-0026 CHANGE-LOG ENTRY ABOVE).
028400* ---------------------------------------------------------
028500 01  WS-SYS-DATE-6                 PIC 9(6).
028600 01  WS-SYS-DATE-BRK REDEFINES WS-SYS-DATE-6.
028700     05  WS-SYS-YY                 PIC 99.
028800     05  WS-SYS-MM                 PIC 99.
028900     05  WS-SYS-DD                 PIC 99.
029000
029100 77  WS-CENTURY-PREFIX              PIC 99  COMP.
029200
029300 01  WS-RUN-DATE-8                 PIC 9(8).
029400 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-8.
029500     05  WS-RUN-CCYY               PIC 9999.
029600     05  WS-RUN-MM                 PIC 99.
029700     05  WS-RUN-DD                 PIC 99.
029800
029900 77  WS-RUN-DATE-MDY-CY            PIC 9(8).
030000
030100 PROCEDURE DIVISION.
030200
030250* ---------------------------------------------------------
030260*  PROGRAM-BEGIN - THE THREE-STEP SHAPE EVERY BATCH PROGRAM
030270*  IN THIS SHOP OPENS WITH: DERIVE WHATEVER THE HEADER NEEDS,
030280*  RUN THE FILE, CLOSE UP.  ORDRPT01 HAS NO FILES OF ITS OWN
030290*  TO OPEN OR CLOSE AT THIS LEVEL -- SEE THE REMARKS ON
030291*  OPENING-PROCEDURE AND CLOSING-PROCEDURE BELOW FOR WHY.
030299* ---------------------------------------------------------
030300 PROGRAM-BEGIN.
030400     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
030500     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
030600     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
030700 PROGRAM-EXIT.
030800     EXIT.
030900 PROGRAM-DONE.
031000     STOP RUN.
031100
031200* ---------------------------------------------------------
031300*  OPENING-PROCEDURE ONLY DERIVES THE RUN DATE FOR THE PAGE
031400*  HEADER.  REPORT-FILE ITSELF IS NEVER OPENED -- LIKE
031500*  BILRPT02 BEFORE IT, EVERY LINE GOES OUT VIA DISPLAY (SEE
031600*  WRITE-TO-REPORT) AND THE SYSTEM PRINTER SPOOL PICKS IT UP
031700*  FROM THE JOB LOG.  ORDER-OUT-FILE IS NOT OPENED HERE EITHER
031800*  -- SORT ... USING OPENS AND CLOSES IT ITSELF.
031900* ---------------------------------------------------------
032000 OPENING-PROCEDURE.
032100     PERFORM DERIVE-RUN-DATE THRU DERIVE-RUN-DATE-EXIT.
032200*     OPEN OUTPUT REPORT-FILE.
032300 OPENING-PROCEDURE-EXIT.
032400     EXIT.
032500
032600* ---------------------------------------------------------
032700*  DERIVE-RUN-DATE -- Y2K-0026.  ACCEPT FROM DATE RETURNS A
032800*  2-DIGIT YEAR.  A YY OF 50 OR ABOVE IS TAKEN AS 19XX; BELOW
032900*  50 IS TAKEN AS 20XX.  THIS SHOP WILL NOT SEE A YY OF 50
033000*  AGAIN UNTIL 2050, WHICH IS SOMEBODY ELSE'S PROBLEM.  THE
033010*  RESULTING WS-RUN-CCYY/MM/DD BREAKDOWN IS RE-ASSEMBLED
033020*  BELOW INTO WS-RUN-DATE-MDY-CY SOLELY SO PRINT-RUN-DATE ON
033030*  TITLE-LINE CAN EDIT IT WITH A SINGLE PIC Z9/99/9999 MOVE
033040*  RATHER THAN THREE SEPARATE FIELD MOVES ON EVERY PAGE BREAK.
033100* ---------------------------------------------------------
033200 DERIVE-RUN-DATE.
033300     ACCEPT WS-SYS-DATE-6 FROM DATE.
033400     IF WS-SYS-YY < 50
033500         MOVE 20 TO WS-CENTURY-PREFIX
033600     ELSE
033700         MOVE 19 TO WS-CENTURY-PREFIX.
033800     COMPUTE WS-RUN-CCYY = (WS-CENTURY-PREFIX * 100) + WS-SYS-YY.
033900     MOVE WS-SYS-MM TO WS-RUN-MM.
034000     MOVE WS-SYS-DD TO WS-RUN-DD.
034100     COMPUTE WS-RUN-DATE-MDY-CY = WS-RUN-DATE-8 * 10000.0001.
034200 DERIVE-RUN-DATE-EXIT.
034300     EXIT.
034400
034450* ---------------------------------------------------------
034460*  MAIN-PROCESS -- SORT FIRST, THEN A SINGLE PASS OVER THE
034470*  SORTED WORK FILE TO BUILD THE REPORT.  KEEPING THE SORT
034480*  AND THE PRINT LOGIC IN SEPARATE PARAGRAPHS MEANS A FUTURE
034490*  CHANGE TO EITHER ONE (A NEW SORT KEY, A NEW REPORT COLUMN)
034495*  DOES NOT RISK DISTURBING THE OTHER.
034499* ---------------------------------------------------------
034500 MAIN-PROCESS.
034600     PERFORM SORT-DATA-FILE THRU SORT-DATA-FILE-EXIT.
034700     PERFORM PRINT-THE-REPORT THRU PRINT-THE-REPORT-EXIT.
034800 MAIN-PROCESS-EXIT.
034900     EXIT.
035000
035100* ---------------------------------------------------------
035200*  SORT-DATA-FILE PUTS ORDER-OUT-FILE INTO MEMBER-ID SEQUENCE
035300*  SO THE SETTLEMENT REPORT CAN BREAK ON MEMBER-ID.  WITHIN A
035400*  MEMBER, ORDERS FALL OUT IN WHATEVER ORDER ORDPRC01 WROTE
035500*  THEM -- NO SECONDARY KEY IS NEEDED FOR THIS REPORT.  THE
035510*  USING/GIVING FORM IS USED RATHER THAN INPUT/OUTPUT
035520*  PROCEDURE BECAUSE NO EDITING OR SELECTION IS NEEDED ON THE
035530*  WAY IN OR OUT -- EVERY RECORD ON ORDOUT GOES ONTO THE
035540*  REPORT, PAID OR NOT.
035600* ---------------------------------------------------------
035700 SORT-DATA-FILE.
035800     SORT SORT-FILE
035900         ON ASCENDING KEY SORT-MEMBER-ID
036000         USING ORDER-OUT-FILE
036100         GIVING WORK-FILE.
036200 SORT-DATA-FILE-EXIT.
036300     EXIT.
036400
036450* ---------------------------------------------------------
036460*  PRINT-THE-REPORT -- OPENS THE SORTED WORK FILE, RUNS THE
036470*  START/PROCESS/END TRIO BELOW, AND CLOSES IT AGAIN.  WORK-
036480*  FILE IS OPENED HERE RATHER THAN IN OPENING-PROCEDURE
036490*  BECAUSE SORT-DATA-FILE HAS TO FINISH WRITING IT FIRST.
036499* ---------------------------------------------------------
036500 PRINT-THE-REPORT.
036600     OPEN INPUT WORK-FILE.
036700     PERFORM START-ONE-REPORT THRU START-ONE-REPORT-EXIT.
036800     PERFORM PROCESS-ALL-ORDERS THRU PROCESS-ALL-ORDERS-EXIT.
036900     PERFORM END-ONE-REPORT THRU END-ONE-REPORT-EXIT.
037000     CLOSE WORK-FILE.
037100 PRINT-THE-REPORT-EXIT.
037200     EXIT.
037300
037400 START-ONE-REPORT.
037500     PERFORM INITIALIZE-REPORT THRU INITIALIZE-REPORT-EXIT.
037600     PERFORM START-NEW-PAGE THRU START-NEW-PAGE-EXIT.
037700 START-ONE-REPORT-EXIT.
037800     EXIT.
037900
037950* ---------------------------------------------------------
037960*  INITIALIZE-REPORT ZEROES EVERY COUNTER AND ACCUMULATOR
037970*  THIS PROGRAM OWNS, ONE MOVE PER FIELD RATHER THAN A GROUP
037980*  MOVE OF WS-SUB-TOTALS/WS-RUN-TOTALS, BECAUSE WS-BREAK-
037985*  MEMBER-ID AND WS-LINE-COUNT/WS-PAGE-NUMBER LIVE OUTSIDE
037990*  THOSE TWO GROUPS AS THEIR OWN 77-LEVEL ITEMS AND WOULD
037995*  STILL NEED SEPARATE MOVES EVEN IF THE OTHERS DID NOT.
037998* ---------------------------------------------------------
038000 INITIALIZE-REPORT.
038100     MOVE ZERO TO WS-LINE-COUNT.
038200     MOVE ZERO TO WS-PAGE-NUMBER.
038300*    WS-BREAK-MEMBER-ID STARTS AT ZERO SO THE FIRST WORK-
038310*    RECORD READ (ANY REAL MEMBER-ID BEING GREATER THAN
038320*    ZERO) ALWAYS LOOKS LIKE A NEW MEMBER TO PROCESS-ONE-
038330*    ORDER'S BREAK TEST.
038400     MOVE ZERO TO WS-BREAK-MEMBER-ID.
038500     MOVE ZERO TO WS-SUB-ORDER-COUNT.
038600     MOVE ZERO TO WS-SUB-PAYMENT-AMT.
038700     MOVE ZERO TO WS-TOT-READ.
038800     MOVE ZERO TO WS-TOT-ACCEPTED.
038900     MOVE ZERO TO WS-TOT-CANCELLED.
039000     MOVE ZERO TO WS-TOT-REJECTED.
039100     MOVE ZERO TO WS-TOT-SALES.
039150     MOVE ZERO TO WS-TOT-DISCOUNT.
039200     MOVE ZERO TO WS-TOT-PAYMENT.
039300 INITIALIZE-REPORT-EXIT.
039400     EXIT.
039500
039600* ---------------------------------------------------------
039700*  PROCESS-ALL-ORDERS -- PRIMING READ, THEN ONE PASS OVER
039800*  WORK-FILE.  THE MEMBER-ID BREAK IS CHECKED AHEAD OF EACH
039900*  DETAIL LINE SO THE SUBTOTAL FOR A MEMBER PRINTS BEFORE THE
040000*  FIRST DETAIL LINE OF THE NEXT MEMBER.
040100* ---------------------------------------------------------
040200 PROCESS-ALL-ORDERS.
040300     PERFORM READ-FIRST-WORK-RECORD THRU
040310         READ-FIRST-WORK-RECORD-EXIT.
040400     PERFORM PROCESS-ONE-ORDER THRU PROCESS-ONE-ORDER-EXIT
040500         UNTIL WORK-FILE-AT-END.
040600 PROCESS-ALL-ORDERS-EXIT.
040700     EXIT.
040800
040900 READ-FIRST-WORK-RECORD.
041000     PERFORM READ-NEXT-WORK-RECORD THRU
041010         READ-NEXT-WORK-RECORD-EXIT.
041100     IF NOT WORK-FILE-AT-END
041200         MOVE WORK-MEMBER-ID TO WS-BREAK-MEMBER-ID
041300         MOVE "Y" TO WS-ANY-RECORDS-READ.
041400 READ-FIRST-WORK-RECORD-EXIT.
041500     EXIT.
041600
041700 READ-NEXT-WORK-RECORD.
041800     READ WORK-FILE
041900         AT END
042000             MOVE "Y" TO WS-WORK-AT-END.
042100 READ-NEXT-WORK-RECORD-EXIT.
042200     EXIT.
042300
042350* ---------------------------------------------------------
042360*  PROCESS-ONE-ORDER -- ONE PASS OF THE MAIN LOOP.  THE
042370*  BREAK TEST COMES FIRST SO A NEW MEMBER-ID NEVER PRINTS ITS
042380*  FIRST DETAIL LINE UNTIL THE PRIOR MEMBER'S SUBTOTAL (IF
042390*  ANY) IS ALREADY ON THE REPORT.  THE PAGE-OVERFLOW TEST
042395*  COMES SECOND SO A CONTROL-BREAK SUBTOTAL AND THE NEXT
042396*  MEMBER'S FIRST DETAIL LINE CAN NEVER BE SPLIT ACROSS A
042397*  PAGE BOUNDARY BY THIS TEST ALONE -- MEMBER-CONTROL-BREAK
042398*  DOES NOT ITSELF CHECK WS-LINE-COUNT, THE SAME AS BILRPT02.
042399* ---------------------------------------------------------
042400 PROCESS-ONE-ORDER.
042500     IF WORK-MEMBER-ID NOT = WS-BREAK-MEMBER-ID
042600         PERFORM MEMBER-CONTROL-BREAK THRU
042610             MEMBER-CONTROL-BREAK-EXIT
042700         MOVE WORK-MEMBER-ID TO WS-BREAK-MEMBER-ID.
042800     ADD 1 TO WS-TOT-READ.
042900     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
043000         PERFORM START-NEXT-PAGE THRU START-NEXT-PAGE-EXIT.
043100     PERFORM PRINT-THE-RECORD THRU PRINT-THE-RECORD-EXIT.
043200     PERFORM ACCUMULATE-ORDER-TOTALS THRU
043210         ACCUMULATE-ORDER-TOTALS-EXIT.
043300     PERFORM READ-NEXT-WORK-RECORD THRU
043310         READ-NEXT-WORK-RECORD-EXIT.
043400 PROCESS-ONE-ORDER-EXIT.
043500     EXIT.
043600
043700* ---------------------------------------------------------
043800*  ACCUMULATE-ORDER-TOTALS -- DP-0301.  THE MEMBER SUBTOTAL
043900*  AND THE GRAND TOTAL SALES/DISCOUNT/PAYMENT FIGURES COUNT
044000*  PAID ORDERS ONLY.  CANCELLED AND REJECTED ORDERS ONLY
044100*  MOVE THEIR OWN COUNTER.  A PAID ORDER'S WORK-TOTAL-AMT AND
044105*  WORK-DISC-AMT WERE ALREADY NETTED AGAINST EACH OTHER BY
044110*  ORDPRC01 BEFORE ORDOUT WAS WRITTEN -- THIS PARAGRAPH ONLY
044115*  ADDS THE TWO FIGURES INTO THEIR OWN RUNNING GRAND TOTALS,
044120*  IT DOES NOT RE-DERIVE WORK-PAY-AMT FROM THEM.  RESTRUCTURED
044125*  DP-0561 (10/02/03) FROM A NESTED IF-ELSE-IF CHAIN TO GO TO
044130*  THE PARAGRAPH'S OWN EXIT THE MOMENT ONE OF THE THREE
044135*  STATUSES MATCHES, SINCE ONLY ONE OF THE THREE CAN EVER BE
044140*  TRUE FOR A GIVEN WORK-RECORD.
044200* ---------------------------------------------------------
044300 ACCUMULATE-ORDER-TOTALS.
044310     IF WORK-STATUS NOT = "PAID"
044320         GO TO ACCUMULATE-CANCEL-OR-REJECT.
044400     ADD 1 TO WS-TOT-ACCEPTED.
044410     ADD 1 TO WS-SUB-ORDER-COUNT.
044420     ADD WORK-PAY-AMT TO WS-SUB-PAYMENT-AMT.
044430     ADD WORK-PAY-AMT TO WS-TOT-PAYMENT.
044440     ADD WORK-TOTAL-AMT TO WS-TOT-SALES.
044450     ADD WORK-DISC-AMT TO WS-TOT-DISCOUNT.
044460     GO TO ACCUMULATE-ORDER-TOTALS-EXIT.
044470 ACCUMULATE-CANCEL-OR-REJECT.
044480*    A WORK-STATUS OTHER THAN "PAID", "CANCELLED" OR
044485*    "REJECTED" CANNOT REACH ORDOUT (ORDPRC01 ONLY ASSIGNS ONE
044490*    OF THOSE THREE), SO NO ELSE LEG IS NEEDED HERE.
044500     IF WORK-STATUS = "CANCELLED"
044510         ADD 1 TO WS-TOT-CANCELLED
044520     ELSE
044530         IF WORK-STATUS = "REJECTED"
044540             ADD 1 TO WS-TOT-REJECTED.
045700 ACCUMULATE-ORDER-TOTALS-EXIT.
045800     EXIT.
045900
045950* ---------------------------------------------------------
045960*  PRINT-THE-RECORD -- ONE WORK-RECORD BECOMES ONE DETAIL-
045965*  LINE.  MOVE SPACE TO DETAIL-LINE FIRST CLEARS EVERY FILLER
045970*  AND EDIT FIELD FROM THE PRIOR DETAIL LINE BEFORE THE NAMED
045975*  FIELDS BELOW ARE MOVED IN ONE AT A TIME -- A GROUP MOVE
045980*  FROM WORK-RECORD ITSELF WOULD NOT WORK SINCE DETAIL-LINE
045985*  IS EDITED (COMMAS, DECIMAL POINTS, A TRAILING SIGN) AND
045990*  WORK-RECORD IS NOT.
045995* ---------------------------------------------------------
046000 PRINT-THE-RECORD.
046100     MOVE SPACE TO DETAIL-LINE.
046200     MOVE WORK-ORDER-NO TO PRINT-ORDER-NO.
046300     MOVE WORK-MEMBER-ID TO PRINT-MEMBER-ID.
046400     MOVE WORK-TOTAL-AMT TO PRINT-TOTAL-AMT.
046500     MOVE WORK-DISC-AMT TO PRINT-DISC-AMT.
046600     MOVE WORK-PAY-AMT TO PRINT-PAY-AMT.
046700     MOVE WORK-STATUS TO PRINT-STATUS.
046800     MOVE WORK-REJECT-CODE TO PRINT-REJECT-CODE.
046900     MOVE DETAIL-LINE TO REPORT-RECORD.
047000     PERFORM WRITE-TO-REPORT THRU WRITE-TO-REPORT-EXIT.
047100 PRINT-THE-RECORD-EXIT.
047200     EXIT.
047300
047400* ---------------------------------------------------------
047500*  MEMBER-CONTROL-BREAK -- PRINTS THE SUBTOTAL LINE FOR THE
047600*  MEMBER JUST FINISHED, PROVIDED AT LEAST ONE PAID ORDER WAS
047700*  SEEN FOR THAT MEMBER (DP-0301).  A MEMBER WITH NOTHING BUT
047800*  CANCELLED OR REJECTED ORDERS GETS NO SUBTOTAL LINE -- THE
047810*  GO TO BELOW SKIPS STRAIGHT PAST THE PRINT AND ON TO THE
047820*  ZERO-RESET LINES, WHICH RUN EITHER WAY SO THE NEXT
047830*  MEMBER'S ACCUMULATION ALWAYS STARTS CLEAN.
047900* ---------------------------------------------------------
048000 MEMBER-CONTROL-BREAK.
048010     IF WS-SUB-ORDER-COUNT = ZERO
048020         GO TO MEMBER-CONTROL-BREAK-RESET.
048100     MOVE SPACE TO SUBTOTAL-LINE.
048200     MOVE WS-BREAK-MEMBER-ID TO SUB-MEMBER-ID.
048300     MOVE WS-SUB-ORDER-COUNT TO SUB-ORDER-COUNT.
048400     MOVE WS-SUB-PAYMENT-AMT TO SUB-PAYMENT-AMT.
048500     MOVE SUBTOTAL-LINE TO REPORT-RECORD.
048600     PERFORM WRITE-TO-REPORT THRU WRITE-TO-REPORT-EXIT.
048700     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
048800 MEMBER-CONTROL-BREAK-RESET.
048900     MOVE ZERO TO WS-SUB-ORDER-COUNT.
049000     MOVE ZERO TO WS-SUB-PAYMENT-AMT.
049100 MEMBER-CONTROL-BREAK-EXIT.
049200     EXIT.
049300
049350* ---------------------------------------------------------
049360*  END-ONE-REPORT -- CLOSES OUT THE REPORT.  THE LAST
049370*  MEMBER'S SUBTOTAL HAS NOT YET BEEN PRINTED WHEN WORK-FILE
049380*  HITS END OF FILE (PROCESS-ONE-ORDER ONLY PRINTS A
049390*  SUBTOTAL ON THE *NEXT* MEMBER'S FIRST RECORD), SO ONE
049395*  FINAL MEMBER-CONTROL-BREAK IS FORCED HERE -- BUT ONLY IF
049397*  ANY RECORD WAS EVER READ, OR AN EMPTY WORK-FILE WOULD
049398*  PRINT A BOGUS SUBTOTAL FOR MEMBER-ID ZERO.
049399* ---------------------------------------------------------
049400 END-ONE-REPORT.
049500     IF WS-ANY-RECORDS-READ = "Y"
049600         PERFORM MEMBER-CONTROL-BREAK THRU
049610             MEMBER-CONTROL-BREAK-EXIT.
049700     IF WS-TOT-READ = ZERO
049800         MOVE NO-ORDERS-LINE TO REPORT-RECORD
049900         PERFORM WRITE-TO-REPORT THRU WRITE-TO-REPORT-EXIT
050000     ELSE
050100         PERFORM PRINT-GRAND-TOTALS THRU PRINT-GRAND-TOTALS-EXIT.
050200     PERFORM END-LAST-PAGE THRU END-LAST-PAGE-EXIT.
050300 END-ONE-REPORT-EXIT.
050400     EXIT.
050500
050550* ---------------------------------------------------------
050560*  PRINT-GRAND-TOTALS -- DP-0409 SPLIT THE OLD SINGLE READ/
050570*  ACCEPTED COUNT LINE INTO THE FOUR-WAY READ/ACCEPTED/
050580*  CANCELLED/REJECTED BREAKDOWN BELOW, SO AN OPERATOR
050590*  RECONCILING THE NIGHTLY RUN CAN SEE AT A GLANCE THAT
050595*  READ = ACCEPTED + CANCELLED + REJECTED WITHOUT HAND
050598*  ADDING THE DETAIL LINES.
050599* ---------------------------------------------------------
050600 PRINT-GRAND-TOTALS.
050700     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
050800     MOVE SPACE TO GRAND-TOTAL-COUNTS-LINE.
050900     MOVE WS-TOT-READ TO GT-ORDERS-READ.
051000     MOVE WS-TOT-ACCEPTED TO GT-ORDERS-ACCEPTED.
051100     MOVE WS-TOT-CANCELLED TO GT-ORDERS-CANCELLED.
051200     MOVE WS-TOT-REJECTED TO GT-ORDERS-REJECTED.
051300     MOVE GRAND-TOTAL-COUNTS-LINE TO REPORT-RECORD.
051400     PERFORM WRITE-TO-REPORT THRU WRITE-TO-REPORT-EXIT.
051450*    THE AMOUNTS LINE BELOW IS DELIBERATELY A SEPARATE
051460*    REPORT-RECORD MOVE/WRITE PAIR RATHER THAN ONE WIDE LINE,
051470*    SINCE GRAND-TOTAL-COUNTS-LINE AND GRAND-TOTAL-AMOUNTS-
051480*    LINE WERE ADDED IN TWO SEPARATE DP REQUESTS (DP-0409 AND
051490*    THE ORIGINAL 01/28/87 CODING) AND HAVE NEVER SHARED ONE
051495*    01-LEVEL.
051500     MOVE SPACE TO GRAND-TOTAL-AMOUNTS-LINE.
051600     MOVE WS-TOT-SALES TO GT-TOTAL-SALES.
051700     MOVE WS-TOT-DISCOUNT TO GT-TOTAL-DISCOUNT.
051800     MOVE WS-TOT-PAYMENT TO GT-TOTAL-PAYMENT.
051900     MOVE GRAND-TOTAL-AMOUNTS-LINE TO REPORT-RECORD.
052000     PERFORM WRITE-TO-REPORT THRU WRITE-TO-REPORT-EXIT.
052100 PRINT-GRAND-TOTALS-EXIT.
052200     EXIT.
052300
052400* ---------------------------------------------------------
052500*  PAGE HANDLING -- ADAPTED FROM BILRPT02.  TITLE-LINE AND
052600*  COLUMN-LINE OPEN EVERY PAGE; FORM-FEED SKIPS TO THE TOP
052700*  OF THE NEXT ONE ON C01, THE FORMS-CONTROL CHANNEL.
052800* ---------------------------------------------------------
052900 START-NEXT-PAGE.
053000     PERFORM END-LAST-PAGE THRU END-LAST-PAGE-EXIT.
053100     PERFORM START-NEW-PAGE THRU START-NEW-PAGE-EXIT.
053200 START-NEXT-PAGE-EXIT.
053300     EXIT.
053400
053450*    START-NEW-PAGE REPAINTS TITLE-LINE (WITH THE CURRENT RUN
053460*    DATE AND PAGE NUMBER) AND COLUMN-LINE ON EVERY PAGE,
053470*    INCLUDING THE FIRST -- THERE IS NO SEPARATE "FIRST PAGE"
053480*    HEADER FORMAT ON THIS REPORT.
053500 START-NEW-PAGE.
053600     ADD 1 TO WS-PAGE-NUMBER.
053700     MOVE WS-RUN-DATE-MDY-CY TO PRINT-RUN-DATE.
053800     MOVE WS-PAGE-NUMBER TO PRINT-PAGE-NUMBER.
053900     MOVE TITLE-LINE TO REPORT-RECORD.
054000     PERFORM WRITE-TO-REPORT THRU WRITE-TO-REPORT-EXIT.
054100     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
054200     MOVE COLUMN-LINE TO REPORT-RECORD.
054300     PERFORM WRITE-TO-REPORT THRU WRITE-TO-REPORT-EXIT.
054400     PERFORM LINE-FEED THRU LINE-FEED-EXIT.
054500     MOVE ZERO TO WS-LINE-COUNT.
054600 START-NEW-PAGE-EXIT.
054700     EXIT.
054800
054900 END-LAST-PAGE.
055000     PERFORM FORM-FEED THRU FORM-FEED-EXIT.
055100     MOVE ZERO TO WS-LINE-COUNT.
055200 END-LAST-PAGE-EXIT.
055300     EXIT.
055400
055500* ---------------------------------------------------------
055600*  WRITE-TO-REPORT / FORM-FEED -- LIKE BILRPT02, THE ACTUAL
055700*  WRITE TO THE PRINTER FILE IS LEFT COMMENTED OUT.  THIS
055800*  SHOP HAS RUN ITS BATCH PRINTER REPORTS TO THE JOB LOG VIA
055900*  DISPLAY SINCE THE 3800 WAS PULLED OUT OF THE MACHINE ROOM.
055910*  THE COMMENTED-OUT WRITE STATEMENTS ARE LEFT IN PLACE, NOT
055920*  DELETED, SO A SHOP THAT PUTS AN ACTUAL PRINTER BACK IN
055930*  SERVICE HAS ONLY TO UNCOMMENT AND RE-OPEN REPORT-FILE.
056000* ---------------------------------------------------------
056100 WRITE-TO-REPORT.
056200*     WRITE REPORT-RECORD BEFORE ADVANCING 1.
056300     DISPLAY REPORT-RECORD.
056400     ADD 1 TO WS-LINE-COUNT.
056500 WRITE-TO-REPORT-EXIT.
056600     EXIT.
056700
056750*    LINE-FEED ONLY BUMPS THE LINE COUNT -- IT DOES NOT ITSELF
056760*    DISPLAY A BLANK LINE, SINCE THE JOB-LOG LISTING THIS
056770*    ROUTINE WRITES TO HAS NO CONCEPT OF ADVANCING LINES
056780*    (EVERY DISPLAY IS ALREADY ITS OWN LINE).  IT EXISTS
056790*    PURELY SO WS-LINE-COUNT STAYS IN STEP WITH WHERE A REAL
056795*    PRINTER WOULD BE, FOR THE OVERFLOW TEST IN PROCESS-ONE-
056798*    ORDER.
056800 LINE-FEED.
056900     ADD 1 TO WS-LINE-COUNT.
057000 LINE-FEED-EXIT.
057100     EXIT.
057200
057300 FORM-FEED.
057400*     WRITE REPORT-RECORD BEFORE ADVANCING PAGE.
057500     DISPLAY SPACE.
057600 FORM-FEED-EXIT.
057700     EXIT.
057800
057850* ---------------------------------------------------------
057860*  CLOSING-PROCEDURE HAS NOTHING TO DO -- REPORT-FILE WAS
057870*  NEVER OPENED (SEE OPENING-PROCEDURE), AND WORK-FILE IS
057880*  ALREADY CLOSED BY PRINT-THE-REPORT BEFORE MAIN-PROCESS
057890*  RETURNS.  KEPT AS ITS OWN PARAGRAPH ONLY BECAUSE EVERY
057895*  PROGRAM AT THIS SHOP ENDS PROGRAM-BEGIN'S THREE-STEP
057898*  PATTERN THE SAME WAY.
057899* ---------------------------------------------------------
057900 CLOSING-PROCEDURE.
058000*     CLOSE REPORT-FILE.
058100 CLOSING-PROCEDURE-EXIT.
058200     EXIT.
058300
