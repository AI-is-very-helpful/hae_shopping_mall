000100*--------------------------------------------------------
000200* FDCPN01 - coupon master record, COUPON-FILE.
000300* 102 named bytes plus a 1-byte spare FILLER, 103 total.
000400*--------------------------------------------------------
000500 FD  COUPON-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  COUPON-RECORD.
000800     05  CPN-ID                    PIC 9(9).
000900     05  CPN-CODE                  PIC X(12).
001000     05  CPN-NAME                  PIC X(20).
001100     05  CPN-DISC-TYPE             PIC X(1).
001200         88  CPN-IS-FIXED-AMOUNT   VALUE "F".
001300         88  CPN-IS-PERCENTAGE     VALUE "P".
001400     05  CPN-DISC-VALUE            PIC S9(9)V99.
001500     05  CPN-MIN-PURCHASE         PIC S9(9)V99.
001600     05  CPN-MAX-DISCOUNT          PIC S9(9)V99.
001700     05  CPN-VALID-FROM            PIC 9(8).
001800     05  CPN-VALID-UNTIL           PIC 9(8).
001900     05  CPN-TOTAL-QTY             PIC 9(5).
002000     05  CPN-REMAIN-QTY            PIC 9(5).
002100     05  CPN-STATUS                PIC X(1).
002200         88  CPN-IS-ACTIVE         VALUE "A".
002300         88  CPN-IS-EXPIRED        VALUE "E".
002400         88  CPN-IS-DEPLETED       VALUE "D".
002500     05  FILLER                    PIC X(1).
002600
002700*--------------------------------------------------------
002800* Alternate key-only view, same purpose as PRODUCT-RECORD-
002900* KEY in FDPROD01.
003000*--------------------------------------------------------
003100 01  COUPON-RECORD-KEY REDEFINES COUPON-RECORD.
003200     05  CPK-CPN-ID                PIC 9(9).
003300     05  FILLER                    PIC X(94).
