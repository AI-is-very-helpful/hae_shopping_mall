000100*--------------------------------------------------------
000200* FDOTXN01 - order item transaction record, ORDER-TXN-
000300* FILE.  69 named bytes plus a 1-byte spare FILLER held
000400* back for the next field that gets bolted on.
000500*--------------------------------------------------------
000600 FD  ORDER-TXN-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  ORDER-TXN-RECORD.
000900     05  TXN-ORDER-NO              PIC X(12).
001000     05  TXN-MEMBER-ID             PIC 9(9).
001100     05  TXN-PRODUCT-ID            PIC 9(9).
001200     05  TXN-QUANTITY              PIC 9(5).
001300     05  TXN-COUPON-ID             PIC 9(9).
001400     05  TXN-ACTION                PIC X(1).
001500         88  TXN-IS-PLACE-AND-PAY  VALUE "P".
001600         88  TXN-IS-CANCEL         VALUE "C".
001700     05  TXN-IDEMP-KEY             PIC X(16).
001800     05  TXN-DATE                  PIC 9(8).
001900     05  FILLER                    PIC X(1).
