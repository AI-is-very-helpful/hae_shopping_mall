000100*--------------------------------------------------------
000200* FDPROD01 - product master record, PRODUCT-FILE.
000300* 71 named bytes, 1 byte spare FILLER, 72 bytes total.
000400*--------------------------------------------------------
000500 FD  PRODUCT-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  PRODUCT-RECORD.
000800     05  PROD-ID                   PIC 9(9).
000900     05  PROD-NAME                 PIC X(30).
001000     05  PROD-PRICE                PIC S9(9)V99.
001100     05  PROD-STOCK-QTY            PIC 9(5).
001200     05  PROD-CATEGORY             PIC X(15).
001300     05  PROD-STATUS               PIC X(1).
001400         88  PROD-IS-ACTIVE        VALUE "A".
001500         88  PROD-IS-INACTIVE      VALUE "I".
001600         88  PROD-IS-OUT-OF-STOCK  VALUE "O".
001700     05  FILLER                    PIC X(1).
001800
001900*--------------------------------------------------------
002000* Alternate key-only view of the product record, used by
002100* the table-load paragraph in ORDPRC01 when it only needs
002200* the key to place the row in WS-PRODUCT-TABLE.
002300*--------------------------------------------------------
002400 01  PRODUCT-RECORD-KEY REDEFINES PRODUCT-RECORD.
002500     05  PRK-PROD-ID               PIC 9(9).
002600     05  FILLER                    PIC X(63).
