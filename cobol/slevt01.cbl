000100*--------------------------------------------------------
000200* SLEVT01 - FILE-CONTROL fragment for the outbox event
000300* log (EVENT-FILE).  ORDPRC01 appends one record per
000400* ORDER-CREATED, PAYMENT-COMPLETED and ORDER-CANCELLED
000500* occurrence.
000600*--------------------------------------------------------
000700     SELECT EVENT-FILE
000800         ASSIGN TO "EVTOUT"
000900         ORGANIZATION IS SEQUENTIAL.
