000100*--------------------------------------------------------
000200* PLPAY01 - payment processing paragraphs.  COPY'd into
000300* ORDPRC01's PROCEDURE DIVISION.  The gateway call this
000400* paragraph once stood behind is gone; in the batch it
000500* always succeeds, but the transaction id assignment and
000600* status flip are kept exactly as the online system saw
000700* them.
000800*--------------------------------------------------------
000850*--------------------------------------------------------
000860* PROCESS-ORDER-PAYMENT is called once, from FINALIZE-
000870* PLACED-ORDER, only after every P/M/CP reject has already
000880* cleared -- so unlike the coupon and stock engines there
000890* is nothing here to reject on, and the paragraph range
000895* is a straight PERFORM ... THRU with no interior GO TO.
000897*--------------------------------------------------------
000900 PROCESS-ORDER-PAYMENT.
001000     PERFORM ASSIGN-PAYMENT-TXN-ID THRU
001010         ASSIGN-PAYMENT-TXN-ID-EXIT.
001200     MOVE "PAID" TO ORD-STATUS.
001300 PROCESS-ORDER-PAYMENT-EXIT.
001400     EXIT.
001450
001460*--------------------------------------------------------
001470* The running counter is bumped here rather than in the
001480* caller so a future gateway re-integration only has to
001490* touch this one paragraph to get a real transaction id
001495* back instead of the batch's own sequence number.
001497*--------------------------------------------------------
001500 ASSIGN-PAYMENT-TXN-ID.
001520     ADD 1 TO WS-PAYMENT-TXN-CTR.
001540     MOVE WS-PAYMENT-TXN-CTR TO WS-ORD-PAYMENT-TXN-ID.
001560 ASSIGN-PAYMENT-TXN-ID-EXIT.
001580     EXIT.
001600
001650*--------------------------------------------------------
001660* CANCEL-ORDER-PAYMENT is the mirror call for a "C" action
001670* transaction -- no txn id is assigned, since a cancelled
001680* order was never actually settled.
001690*--------------------------------------------------------
001700 CANCEL-ORDER-PAYMENT.
001800     MOVE "CANCELLED" TO ORD-STATUS.
001900 CANCEL-ORDER-PAYMENT-EXIT.
002000     EXIT.
