000100*--------------------------------------------------------
000200* FDPRDU01 - updated product master record, PRODUCT-OUT-
000300* FILE.  Same layout as FDPROD01's PRODUCT-RECORD; kept
000400* as its own FD/01 because it is a distinct output file,
000500* per the shop's one-copybook-per-FD habit.
000600*--------------------------------------------------------
000700 FD  PRODUCT-OUT-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  PRODUCT-OUT-RECORD.
001000     05  PRDU-PROD-ID              PIC 9(9).
001100     05  PRDU-PROD-NAME            PIC X(30).
001200     05  PRDU-PROD-PRICE           PIC S9(9)V99.
001300     05  PRDU-PROD-STOCK-QTY       PIC 9(5).
001400     05  PRDU-PROD-CATEGORY        PIC X(15).
001500     05  PRDU-PROD-STATUS          PIC X(1).
001600     05  FILLER                    PIC X(1).
