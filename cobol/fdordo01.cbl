000100*--------------------------------------------------------
000200* FDORDO01 - processed order record, ORDER-OUT-FILE.
000300* 70 named bytes plus a 1-byte spare FILLER.
000400*--------------------------------------------------------
000500 FD  ORDER-OUT-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  ORDER-OUT-RECORD.
000800     05  ORD-ORDER-NO              PIC X(12).
000900     05  ORD-MEMBER-ID             PIC 9(9).
001000     05  ORD-TOTAL-AMT             PIC S9(9)V99.
001100     05  ORD-DISC-AMT              PIC S9(9)V99.
001200     05  ORD-PAY-AMT               PIC S9(9)V99.
001300     05  ORD-STATUS                PIC X(10).
001400         88  ORD-IS-PENDING        VALUE "PENDING".
001500         88  ORD-IS-PAID           VALUE "PAID".
001600         88  ORD-IS-CANCELLED      VALUE "CANCELLED".
001700         88  ORD-IS-REJECTED       VALUE "REJECTED".
001800     05  ORD-REJECT-CODE           PIC X(6).
001900     05  FILLER                    PIC X(1).
002000
002100*--------------------------------------------------------
002200* ORD-ORDER-NO breaks down as a 3-character prefix, a
002300* dash, and an 8-digit sequence (e.g. ORD-00000001).
002400* ORDRPT01 edits ORDB-SEQUENCE onto the TOTAL-THRU
002500* trailer for each member break.
002600*--------------------------------------------------------
002700 01  ORDER-OUT-NO-BREAKDOWN REDEFINES ORDER-OUT-RECORD.
002800     05  ORDB-PREFIX               PIC X(4).
002900     05  ORDB-SEQUENCE             PIC 9(8).
003000     05  FILLER                    PIC X(59).
