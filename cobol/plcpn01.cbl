000100*--------------------------------------------------------
000200* PLCPN01 - coupon discount engine paragraphs.  COPY'd
000300* into ORDPRC01's PROCEDURE DIVISION.
000400*
000500* Caller contract:
000600*   MOVE the coupon id to WS-CPN-LOOKUP-ID, the order
000700*   total to WS-CPN-ORDER-TOTAL and the transaction date
000800*   to WS-CPN-TXN-DATE, then PERFORM APPLY-ORDER-COUPON.
000900*   Returns WS-CPN-DISCOUNT and WS-CPN-RC:
001000*     0 = ok (may still be a zero discount, minimum
001100*         purchase not met), 1 = CP001 not found,
001200*     3 = CP003 not usable (status/window/quantity).
001300*--------------------------------------------------------
001350*--------------------------------------------------------
001360* APPLY-ORDER-COUPON is the one entry point PLCPN01 gives
001370* the driver.  It is written as a straight PERFORM ... THRU
001380* range so the CP001/CP003 rejects can GO TO the range's own
001390* EXIT paragraph the moment they are known, instead of
001395* nesting the discount/cap/decrement steps three IFs deep
001397* the way an earlier release of this routine did.
001398*--------------------------------------------------------
001400 APPLY-ORDER-COUPON.
001500     MOVE ZERO TO WS-CPN-RC WS-CPN-DISCOUNT.
001600     SEARCH ALL WS-CP-ENTRY
001700         AT END
001800             MOVE 1 TO WS-CPN-RC
001850             GO TO APPLY-ORDER-COUPON-EXIT
001900         WHEN WS-CP-ID (CP-IDX) = WS-CPN-LOOKUP-ID
002000             PERFORM VALIDATE-COUPON-WINDOW THRU
002010                 VALIDATE-COUPON-WINDOW-EXIT.
002050*    CP003 covers three separate reasons (status, date
002060*    window, exhausted quantity) but they all land on the
002070*    same reject code, so one more RC test is all that is
002080*    needed here before falling through to the money math.
002100     IF WS-CPN-RC NOT = ZERO
002150         GO TO APPLY-ORDER-COUPON-EXIT.
002200     PERFORM COMPUTE-COUPON-DISCOUNT THRU
002210         COMPUTE-COUPON-DISCOUNT-EXIT.
002300     PERFORM APPLY-MAXIMUM-DISCOUNT-CAP THRU
002310         APPLY-MAXIMUM-DISCOUNT-CAP-EXIT.
002400     PERFORM DECREMENT-COUPON-REMAINING THRU
002410         DECREMENT-COUPON-REMAINING-EXIT.
002500 APPLY-ORDER-COUPON-EXIT.
002600     EXIT.
002700
002800 VALIDATE-COUPON-WINDOW.
002900     IF WS-CP-STATUS (CP-IDX) NOT = "A"
003000         MOVE 3 TO WS-CPN-RC
003100     ELSE
003200         IF WS-CPN-TXN-DATE < WS-CP-VALID-FROM (CP-IDX)
003300            OR WS-CPN-TXN-DATE > WS-CP-VALID-UNTIL (CP-IDX)
003400             MOVE 3 TO WS-CPN-RC
003500         ELSE
003600             IF WS-CP-REMAIN-QTY (CP-IDX) = ZERO
003700                 MOVE 3 TO WS-CPN-RC.
003800 VALIDATE-COUPON-WINDOW-EXIT.
003900     EXIT.
004000
004100*--------------------------------------------
004200* Below the minimum purchase amount, the coupon
004300* simply does not apply -- discount is zero, but
004400* the coupon is still consumed (see DECREMENT-
004500* COUPON-REMAINING below).
004600*--------------------------------------------
004700 COMPUTE-COUPON-DISCOUNT.
004800     IF WS-CPN-ORDER-TOTAL < WS-CP-MIN-PURCHASE (CP-IDX)
004900         MOVE ZERO TO WS-CPN-DISCOUNT
005000     ELSE
005100         IF WS-CP-DISC-TYPE (CP-IDX) = "F"
005200             PERFORM COMPUTE-FIXED-DISCOUNT
005300         ELSE
005400             PERFORM COMPUTE-PERCENT-DISCOUNT.
005500 COMPUTE-COUPON-DISCOUNT-EXIT.
005600     EXIT.
005700
005800 COMPUTE-FIXED-DISCOUNT.
005900     MOVE WS-CP-DISC-VALUE (CP-IDX) TO WS-CPN-DISCOUNT.
006000
006100 COMPUTE-PERCENT-DISCOUNT.
006200     COMPUTE WS-CPN-DISCOUNT ROUNDED =
006300         WS-CPN-ORDER-TOTAL * WS-CP-DISC-VALUE (CP-IDX) / 100.
006400
006500 APPLY-MAXIMUM-DISCOUNT-CAP.
006600     IF WS-CP-MAX-DISCOUNT (CP-IDX) > ZERO
006700        AND WS-CPN-DISCOUNT > WS-CP-MAX-DISCOUNT (CP-IDX)
006800         MOVE WS-CP-MAX-DISCOUNT (CP-IDX) TO WS-CPN-DISCOUNT.
006900 APPLY-MAXIMUM-DISCOUNT-CAP-EXIT.
007000     EXIT.
007100
007200*--------------------------------------------
007300* The coupon is consumed on every validated use,
007400* whether or not the minimum purchase amount let
007500* a nonzero discount through.
007600*--------------------------------------------
007700 DECREMENT-COUPON-REMAINING.
007800     SUBTRACT 1 FROM WS-CP-REMAIN-QTY (CP-IDX).
007900     IF WS-CP-REMAIN-QTY (CP-IDX) = ZERO
008000         MOVE "D" TO WS-CP-STATUS (CP-IDX).
008100 DECREMENT-COUPON-REMAINING-EXIT.
008200     EXIT.
