000100*--------------------------------------------------------
000200* SLPRDU01 - FILE-CONTROL fragment for the updated
000300* product master (PRODUCT-OUT-FILE).  Written once, at
000400* end of run, from WS-PRODUCT-TABLE by ORDPRC01.
000500*--------------------------------------------------------
000600     SELECT PRODUCT-OUT-FILE
000700         ASSIGN TO "PRODOUT"
000800         ORGANIZATION IS SEQUENTIAL.
