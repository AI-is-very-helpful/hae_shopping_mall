000100*--------------------------------------------------------
000200* SLPROD01 - FILE-CONTROL fragment for the product master
000300* (PRODUCT-FILE).  Loaded whole into WS-PRODUCT-TABLE at
000400* the start of the run -- see ORDPRC01.
000500*--------------------------------------------------------
000600     SELECT PRODUCT-FILE
000700         ASSIGN TO "PRODIN"
000800         ORGANIZATION IS SEQUENTIAL.
