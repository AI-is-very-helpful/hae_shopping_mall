000100*--------------------------------------------------------
000200* SLOTXN01 - FILE-CONTROL fragment for the order item
000300* transaction file (ORDER-TXN-FILE).  Sorted by order
000400* number ahead of this run -- ORDPRC01 reads it straight
000500* through and groups consecutive lines on TXN-ORDER-NO.
000600*--------------------------------------------------------
000700     SELECT ORDER-TXN-FILE
000800         ASSIGN TO "TXNIN"
000900         ORGANIZATION IS SEQUENTIAL.
