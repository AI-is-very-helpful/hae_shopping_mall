000100*--------------------------------------------------------
000200* FDEVT01 - outbox event record, EVENT-FILE.
000300* 69 named bytes plus a 1-byte spare FILLER.
000400*--------------------------------------------------------
000500 FD  EVENT-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  EVENT-RECORD.
000800     05  EVT-SEQ                   PIC 9(9).
000900     05  EVT-TYPE                  PIC X(20).
001000         88  EVT-IS-ORDER-CREATED     VALUE "ORDER-CREATED".
001100         88  EVT-IS-PAYMENT-COMPLETE  VALUE "PAYMENT-COMPLETED".
001200         88  EVT-IS-ORDER-CANCELLED   VALUE "ORDER-CANCELLED".
001300     05  EVT-AGGREGATE-ID          PIC X(12).
001400     05  EVT-MEMBER-ID             PIC 9(9).
001500     05  EVT-AMOUNT                PIC S9(9)V99.
001600     05  EVT-DATE                  PIC 9(8).
001700     05  FILLER                    PIC X(1).
