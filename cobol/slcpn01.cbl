000100*--------------------------------------------------------
000200* SLCPN01 - FILE-CONTROL fragment for the coupon master
000300* (COUPON-FILE).  Loaded whole into WS-COUPON-TABLE at
000400* the start of the run -- see ORDPRC01 and PLCPN01.
000500*--------------------------------------------------------
000600     SELECT COUPON-FILE
000700         ASSIGN TO "CPNIN"
000800         ORGANIZATION IS SEQUENTIAL.
