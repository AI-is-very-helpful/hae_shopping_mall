000100*--------------------------------------------------------
000200* FDMBR01 - member master record, MEMBER-FILE.
000300* 70 named bytes plus a 1-byte spare FILLER.
000400*--------------------------------------------------------
000500 FD  MEMBER-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  MEMBER-RECORD.
000800     05  MBR-ID                    PIC 9(9).
000900     05  MBR-EMAIL                 PIC X(40).
001000     05  MBR-NICKNAME              PIC X(20).
001100     05  MBR-ROLE                  PIC X(1).
001200         88  MBR-IS-USER           VALUE "U".
001300         88  MBR-IS-ADMIN          VALUE "A".
001400     05  FILLER                    PIC X(1).
001500
001600*--------------------------------------------------------
001700* Alternate key-only view, same purpose as PRODUCT-RECORD-
001800* KEY in FDPROD01.
001900*--------------------------------------------------------
002000 01  MEMBER-RECORD-KEY REDEFINES MEMBER-RECORD.
002100     05  MBK-MBR-ID                PIC 9(9).
002200     05  FILLER                    PIC X(62).
