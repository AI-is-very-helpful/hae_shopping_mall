000100*--------------------------------------------------------
000200* SLMBR01 - FILE-CONTROL fragment for the member master
000300* (MEMBER-FILE).  Loaded whole into WS-MEMBER-TABLE at
000400* the start of the run -- see ORDPRC01.
000500*--------------------------------------------------------
000600     SELECT MEMBER-FILE
000700         ASSIGN TO "MBRIN"
000800         ORGANIZATION IS SEQUENTIAL.
