000100*--------------------------------------------------------
000200* PLSTK01 - product stock engine paragraphs.  COPY'd into
000300* ORDPRC01's PROCEDURE DIVISION so the decrement/restock
000400* rules live in one place instead of being retyped into
000500* every paragraph that touches WS-PRODUCT-TABLE.
000600*
000700* Caller contract:
000800*   SEARCH ALL WS-PT-ENTRY the product table first and
000900*   set PT-IDX to the matching entry, then move the
001000*   quantity to WS-STOCK-QTY-WK and PERFORM DECREMENT-
001100*   STOCK-ITEM or RESTOCK-ITEM.  Returns WS-STOCK-RC:
001200*     0 = ok, 2 = P002 insufficient stock, 3 = P003 not
001300*     active.
001400*--------------------------------------------------------
001450*--------------------------------------------------------
001460* DECREMENT-STOCK-ITEM checks the P003/P002 rejects in
001470* the order the RECORD LAYOUTS rules put them: a product
001480* taken OFF-SALE by the buyer is rejected before an in-
001490* stock check is even made, since a discontinued item
001495* has no stock figure worth trusting.  GO TO drops out to
001497* the EXIT paragraph as soon as either reject fires, the
001498* same as the online system's ADJST-STOCK routine did.
001499*--------------------------------------------------------
001500 DECREMENT-STOCK-ITEM.
001600     MOVE ZERO TO WS-STOCK-RC.
001700     IF WS-PT-STATUS (PT-IDX) NOT = "A"
001800         MOVE 3 TO WS-STOCK-RC
001810         GO TO DECREMENT-STOCK-ITEM-EXIT.
001900*    Sufficient-quantity check -- P002 fires here and
001910*    only here, once the item is known to still be on
001920*    sale.
002000     IF WS-PT-STOCK (PT-IDX) < WS-STOCK-QTY-WK
002100         MOVE 2 TO WS-STOCK-RC
002110         GO TO DECREMENT-STOCK-ITEM-EXIT.
002300     SUBTRACT WS-STOCK-QTY-WK FROM WS-PT-STOCK (PT-IDX).
002400*    Selling the last unit auto-flips status to "O" (off
002410*    sale) so the next order group's SEARCH ALL sees an
002420*    empty shelf without a separate stock-level pass.
002430     IF WS-PT-STOCK (PT-IDX) = ZERO
002500         MOVE "O" TO WS-PT-STATUS (PT-IDX).
002600 DECREMENT-STOCK-ITEM-EXIT.
002700     EXIT.
002800
002850*--------------------------------------------------------
002860* RESTOCK-ITEM undoes a decrement -- called both when a
002870* group of items is rejected mid-order (UNDO-STOCK-DECRE-
002880* MENTS in ORDPRC01 backs out only the items already
002890* decremented before the reject fired) and when a whole
002895* placed order is later cancelled (RESTOCK-ONE-CANCELLED-
002897* ITEM).  An "O" item that regains stock flips back to
002899* "A" automatically; a manually withdrawn item does not.
002901*--------------------------------------------------------
002902 RESTOCK-ITEM.
003000     ADD WS-STOCK-QTY-WK TO WS-PT-STOCK (PT-IDX)
003100     IF WS-PT-STATUS (PT-IDX) = "O"
003200        AND WS-PT-STOCK (PT-IDX) > ZERO
003300         MOVE "A" TO WS-PT-STATUS (PT-IDX).
003400 RESTOCK-ITEM-EXIT.
003500     EXIT.
