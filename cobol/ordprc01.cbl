000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDPRC01.
000300 AUTHOR.        R T HAUSER.
000400 INSTALLATION.  HAE MERCANTILE DATA PROCESSING CTR.
000500 DATE-WRITTEN.  01/14/87.
000600 DATE-COMPILED.
000700 SECURITY.      THIS PROGRAM AND ITS LISTINGS ARE THE PROPERTY OF
000800                HAE MERCANTILE CORP.  NOT TO BE REPRODUCED OR
000900                DISCLOSED WITHOUT WRITTEN CONSENT OF THE DATA
001000                PROCESSING MANAGER.
001100
001200*-----------------------------------------------------------------
001300* ORDPRC01  --  MALL ORDER PROCESSING - MAIN DRIVER
001400*-----------------------------------------------------------------
001500* REMARKS.
001600*     READS THE DAILY ORDER TRANSACTION FILE (TXNIN), PRICES
001700*     AND VALIDATES EACH ORDER GROUP AGAINST THE PRODUCT,
001800*     COUPON AND MEMBER MASTERS, POSTS STOCK MOVEMENT, DRIVES
001900*     PAYMENT AND WRITES THE ORDER-OUT AND EVENT-OUT FILES.
002000*     PRODUCT MASTER IS REWRITTEN AT CLOSE WITH UPDATED
002100*     QUANTITIES AND STATUS (PRODOUT).
002200*-----------------------------------------------------------------
002300* CHANGE LOG.
002400* DATE       BY   REQUEST    DESCRIPTION
002500* ---------  ---  ---------  ---------------------------------
002600* 01/14/87   RTH  INIT       ORIGINAL CODING AND TEST.            CR-0114 
002700* 03/02/87   RTH  DP-0091    ADDED COUPON MIN-PURCHASE EDIT.      DP-0091 
002800* 11/19/88   GKL  DP-0233    STOCK OUT-OF-STOCK STATUS FLIP       DP-0233 
002900*                 ADDED TO DECREMENT-STOCK-ITEM.
003000* 06/07/90   GKL  DP-0301    UNDO-STOCK-DECREMENTS PARAGRAPH      DP-0301 
003100*                 ADDED FOR MID-ORDER REJECTS.
003200* 02/25/92   MPT  DP-0355    COUPON PERCENTAGE DISCOUNT AND       DP-0355 
003300*                 MAXIMUM-DISCOUNT-CAP LOGIC ADDED.
003400* 09/08/94   MPT  DP-0409    IDEMPOTENCY KEY TABLE ADDED TO       DP-0409 
003500*                 STOP DUPLICATE PLACE-ORDER REQUESTS.
003600* 04/30/96   WDS  DP-0442    EVENT-OUT FILE (EVTOUT) ADDED FOR    DP-0442 
003700*                 DOWNSTREAM NOTIFICATION SUBSYSTEM.
003800* 01/06/98   WDS  DP-0470    ORDER-TXN-FILE QUANTITY FIELD        DP-0470 
003900*                 WIDENED, RECOMPILED.
004000* 08/19/99   WDS  Y2K-0026   YEAR 2000 REVIEW.  ALL DATE FIELDS   Y2K-0026
004100*                 IN THIS PROGRAM ARE ALREADY CCYYMMDD (8
004200*                 DIGITS) ON THE MASTER AND TRANSACTION FILES;
004300*                 NO WINDOWING REQUIRED HERE.  SEE ORDRPT01 FOR
004400*                 THE ACCEPT FROM DATE WINDOWING FIX.
004500* 05/11/01   JBC  DP-0518    MEMBER MASTER VALIDATION ADDED       DP-0518 
004600*                 (M001) AHEAD OF ITEM PRICING.
004700* 10/02/03   JBC  DP-0561    CANCEL-ORDER-PAYMENT SPLIT OUT OF    DP-0561
004800*                 PLPAY01 SO CANCEL AND PLACE SHARE ONE COPY.
004810* 03/11/04   JBC  DP-0577    PROCESS-PLACE-ORDER REWRITTEN AS A   DP-0577
004820*                 GO TO CHAIN TO PROCESS-PLACE-ORDER-REJECTED
004830*                 INSTEAD OF NESTED "IF NOT ORDER-IS-REJECTED"
004840*                 TESTS -- SAME STYLE AS THE ONLINE SYSTEM'S
004850*                 OWN VALIDATION CHAIN, EASIER TO STEP THROUGH.
004900*-----------------------------------------------------------------
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-4381.
005400 OBJECT-COMPUTER.  IBM-4381.
005500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
005600                    UPSI-0 ON STATUS IS RERUN-REQUESTED.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     COPY SLPROD01.
006100     COPY SLCPN01.
006200     COPY SLMBR01.
006300     COPY SLOTXN01.
006400     COPY SLORDO01.
006500     COPY SLEVT01.
006600     COPY SLPRDU01.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 COPY FDPROD01.
007100
007200 COPY FDCPN01.
007300
007400 COPY FDMBR01.
007500
007600 COPY FDOTXN01.
007700
007800 COPY FDORDO01.
007900
008000 COPY FDEVT01.
008100
008200 COPY FDPRDU01.
008300
008400 WORKING-STORAGE SECTION.
008500* -----------------------------------------------------------
008600*  IN-MEMORY MASTER TABLES.  PRODUCT, COUPON AND MEMBER FILES
008700*  ARE EACH SORTED ASCENDING ON THEIR ID FIELD, SO THEY ARE
008800*  LOADED ONCE AT OPEN AND SEARCHED ALL (BINARY SEARCH) FOR
008900*  THE LIFE OF THE RUN.
009000* -----------------------------------------------------------
009100 01  WS-PRODUCT-TABLE.
009200     05  WS-PT-COUNT               PIC 9(4)  COMP VALUE ZERO.
009300     05  WS-PT-ENTRY OCCURS 1 TO 3000 TIMES
009400             DEPENDING ON WS-PT-COUNT
009500             ASCENDING KEY IS WS-PT-ID
009600             INDEXED BY PT-IDX.
009700         10  WS-PT-ID              PIC 9(9).
009800         10  WS-PT-NAME            PIC X(30).
009900         10  WS-PT-PRICE           PIC S9(9)V99.
010000         10  WS-PT-STOCK           PIC 9(5).
010100         10  WS-PT-CATEGORY        PIC X(15).
010200         10  WS-PT-STATUS          PIC X(1).
010300         10  FILLER                PIC X(2).
010400
010500 01  WS-COUPON-TABLE.
010600     05  WS-CP-COUNT               PIC 9(4)  COMP VALUE ZERO.
010700     05  WS-CP-ENTRY OCCURS 1 TO 1000 TIMES
010800             DEPENDING ON WS-CP-COUNT
010900             ASCENDING KEY IS WS-CP-ID
011000             INDEXED BY CP-IDX.
011100         10  WS-CP-ID              PIC 9(9).
011200         10  WS-CP-CODE            PIC X(12).
011300         10  WS-CP-NAME            PIC X(20).
011400         10  WS-CP-DISC-TYPE       PIC X(1).
011500         10  WS-CP-DISC-VALUE      PIC S9(9)V99.
011600         10  WS-CP-MIN-PURCHASE    PIC S9(9)V99.
011700         10  WS-CP-MAX-DISCOUNT    PIC S9(9)V99.
011800         10  WS-CP-VALID-FROM      PIC 9(8).
011900         10  WS-CP-VALID-FROM-BRK REDEFINES WS-CP-VALID-FROM.
012000             15  WS-CPVF-CCYY      PIC 9(4).
012100             15  WS-CPVF-MD        PIC 9(4).
012200         10  WS-CP-VALID-UNTIL     PIC 9(8).
012300         10  WS-CP-TOTAL-QTY       PIC 9(5).
012400         10  WS-CP-REMAIN-QTY      PIC 9(5).
012500         10  WS-CP-STATUS          PIC X(1).
012600         10  FILLER                PIC X(3).
012700
012800 01  WS-MEMBER-TABLE.
012900     05  WS-MB-COUNT               PIC 9(4)  COMP VALUE ZERO.
013000     05  WS-MB-ENTRY OCCURS 1 TO 5000 TIMES
013100             DEPENDING ON WS-MB-COUNT
013200             ASCENDING KEY IS WS-MB-ID
013300             INDEXED BY MB-IDX.
013400         10  WS-MB-ID              PIC 9(9).
013500         10  WS-MB-EMAIL           PIC X(40).
013600         10  WS-MB-NICKNAME        PIC X(20).
013700         10  WS-MB-ROLE            PIC X(1).
013800         10  FILLER                PIC X(4).
013900
014000* -----------------------------------------------------------
014100*  IDEMPOTENCY KEY TABLE - DP-0409 (09/08/94).  KEYS SEEN SO
014200*  FAR THIS RUN ON PLACE-ORDER GROUPS THAT CARRIED ONE.
014300* -----------------------------------------------------------
014400 01  WS-IDEMPOTENCY-TABLE.
014500     05  WS-ID-COUNT               PIC 9(4)  COMP VALUE ZERO.
014600     05  WS-ID-ENTRY OCCURS 1 TO 2000 TIMES
014700             DEPENDING ON WS-ID-COUNT
014800             INDEXED BY ID-IDX.
014900         10  WS-ID-KEY             PIC X(16).
015000         10  FILLER                PIC X(4).
015100
015200* -----------------------------------------------------------
015300*  ONE ORDER GROUP'S LINE ITEMS, BUILT BY BUILD-ORDER-GROUP
015400*  AND CONSUMED BY THE PLACE/CANCEL PARAGRAPHS BELOW.
015500* -----------------------------------------------------------
015600 01  WS-ORDER-ITEM-TABLE.
015700     05  WS-OI-COUNT               PIC 9(3)  COMP VALUE ZERO.
015800     05  WS-OI-DECREMENTED-COUNT   PIC 9(3)  COMP VALUE ZERO.
015900     05  WS-OI-ENTRY OCCURS 1 TO 200 TIMES
016000             DEPENDING ON WS-OI-COUNT.
016100         10  WS-OI-PRODUCT-ID      PIC 9(9).
016200         10  WS-OI-QUANTITY        PIC 9(5).
016300         10  WS-OI-SUBTOTAL        PIC S9(9)V99.
016400         10  FILLER                PIC X(4).
016500
016600* -----------------------------------------------------------
016700*  MISCELLANEOUS WORKING FIELDS.
016800* -----------------------------------------------------------
016900 01  WS-CONTROL-FLAGS.
017000     05  WS-TXN-AT-END             PIC X     VALUE "N".
017100         88  TXN-FILE-AT-END                 VALUE "Y".
017200     05  WS-PRODUCT-AT-END         PIC X     VALUE "N".
017300         88  PRODUCT-FILE-AT-END             VALUE "Y".
017400     05  WS-COUPON-AT-END          PIC X     VALUE "N".
017500         88  COUPON-FILE-AT-END              VALUE "Y".
017600     05  WS-MEMBER-AT-END          PIC X     VALUE "N".
017700         88  MEMBER-FILE-AT-END              VALUE "Y".
017800     05  WS-ID-FOUND               PIC X     VALUE "N".
017900     05  WS-REJECT-FLAG            PIC X     VALUE "N".
018000         88  ORDER-IS-REJECTED               VALUE "Y".
018100     05  FILLER                    PIC X(2).
018200
018300 01  WS-CURRENT-ORDER.
018400     05  WS-CURRENT-ORDER-NO       PIC X(12).
018500     05  WS-CON-BREAKDOWN REDEFINES WS-CURRENT-ORDER-NO.
018600         10  WS-CON-PREFIX         PIC X(3).
018700         10  FILLER                PIC X(1).
018800         10  WS-CON-SEQUENCE       PIC 9(8).
018900     05  WS-ORDER-MEMBER-ID        PIC 9(9).
019000     05  WS-ORDER-COUPON-ID        PIC 9(9).
019100     05  WS-ORDER-ACTION           PIC X(1).
019200         88  WS-ACTION-IS-PLACE              VALUE "P".
019300         88  WS-ACTION-IS-CANCEL             VALUE "C".
019400     05  WS-ORDER-TXN-DATE         PIC 9(8).
019500     05  WS-ORDER-TXN-DATE-BRK REDEFINES WS-ORDER-TXN-DATE.
019600         10  WS-OTD-CCYY           PIC 9(4).
019700         10  WS-OTD-MM             PIC 9(2).
019800         10  WS-OTD-DD             PIC 9(2).
019900     05  WS-ORDER-IDEMP-KEY        PIC X(16).
020000     05  WS-ORDER-TOTAL-AMT        PIC S9(9)V99.
020100     05  WS-ORDER-DISC-AMT         PIC S9(9)V99.
020200     05  WS-ORDER-PAY-AMT          PIC S9(9)V99.
020300     05  WS-REJECT-CODE            PIC X(6).
020400     05  FILLER                    PIC X(4).
020500
020600 77  WS-ITEM-SUBTOTAL               PIC S9(9)V99.
020700 77  WS-OI-SUB                      PIC 9(3)  COMP VALUE ZERO.
020800 77  WS-PT-SUB                      PIC 9(4)  COMP VALUE ZERO.
020900
021000* -----------------------------------------------------------
021100*  STOCK ENGINE (PLSTK01) INTERFACE FIELDS.
021200* -----------------------------------------------------------
021300 77  WS-STOCK-QTY-WK                PIC 9(5).
021400 77  WS-STOCK-RC                    PIC 9(1)  COMP.
021500
021600* -----------------------------------------------------------
021700*  COUPON ENGINE (PLCPN01) INTERFACE FIELDS.
021800* -----------------------------------------------------------
021900 77  WS-CPN-LOOKUP-ID               PIC 9(9).
022000 77  WS-CPN-ORDER-TOTAL             PIC S9(9)V99.
022100 77  WS-CPN-TXN-DATE                PIC 9(8).
022200 77  WS-CPN-DISCOUNT                PIC S9(9)V99.
022300 77  WS-CPN-RC                      PIC 9(1)  COMP.
022400
022500* -----------------------------------------------------------
022600*  PAYMENT ENGINE (PLPAY01) INTERFACE FIELDS.
022700* -----------------------------------------------------------
022800 77  WS-PAYMENT-TXN-CTR             PIC 9(9)  COMP VALUE ZERO.
022900 77  WS-ORD-PAYMENT-TXN-ID          PIC 9(9).
023000
023100* -----------------------------------------------------------
023200*  EVENT-OUT SEQUENCE - DP-0442 (04/30/96).
023300* -----------------------------------------------------------
023400 77  WS-EVT-SEQ-CTR                 PIC 9(9)  COMP VALUE ZERO.
023500
023600* -----------------------------------------------------------
023700*  RUN COMPLETION COUNTS, DISPLAYED AT PROGRAM-DONE.
023800* -----------------------------------------------------------
023900 01  WS-RUN-TOTALS.
024000     05  WS-RUN-GROUPS-READ        PIC 9(7)  COMP VALUE ZERO.
024100     05  WS-RUN-ORDERS-PLACED      PIC 9(7)  COMP VALUE ZERO.
024200     05  WS-RUN-ORDERS-REJECTED    PIC 9(7)  COMP VALUE ZERO.
024300     05  WS-RUN-ORDERS-CANCELLED   PIC 9(7)  COMP VALUE ZERO.
024400     05  FILLER                    PIC X(4).
024500
024600 PROCEDURE DIVISION.
024650* -------------------------------------------------------------
024660*  PROGRAM-BEGIN IS THE ONLY PARAGRAPH IN THE THREE-STEP OPEN/
024665*  RUN/CLOSE SHAPE THIS SHOP USES ON EVERY BATCH DRIVER.  EACH
024670*  OF THE THREE STEPS BELOW IS ITSELF A PERFORM ... THRU RANGE
024675*  SO A FUTURE MAINTAINER CAN SEE AT A GLANCE HOW FAR EACH ONE
024680*  REACHES WITHOUT HUNTING FOR A LONE PARAGRAPH NAME.
024690* -------------------------------------------------------------
024700
024800 PROGRAM-BEGIN.
024810     PERFORM OPENING-PROCEDURE THRU OPENING-PROCEDURE-EXIT.
024820     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
024830     PERFORM CLOSING-PROCEDURE THRU CLOSING-PROCEDURE-EXIT.
025200 PROGRAM-EXIT.
025300     EXIT.
025400 PROGRAM-DONE.
025450*    NORMAL END OF JOB.  NO ABEND CODE IS SET HERE BECAUSE ANY
025460*    FILE-STATUS TROUBLE ALONG THE WAY IS HANDLED, AND
025470*    DISPLAYED, AT THE POINT IT HAPPENS RATHER THAN BUBBLED UP.
025500     STOP RUN.
025600
025700* -------------------------------------------------------------
025800*  OPENING-PROCEDURE - OPEN ALL FILES AND LOAD THE THREE MASTER
025900*  TABLES BEFORE ANY TRANSACTION IS READ.  PRODUCT, COUPON AND
025910*  MEMBER MUST ALL BE FULLY RESIDENT BEFORE THE FIRST ORDER-TXN
025920*  RECORD IS READ, SINCE PRICE-AND-DECREMENT-ITEM,
025930*  APPLY-COUPON-IF-PRESENT AND VALIDATE-MEMBER ALL DO A
025940*  SEARCH ALL AGAINST THE IN-MEMORY TABLE, NEVER A DIRECT READ
025950*  OF THE MASTER FILE ITSELF.  THE THREE LOAD PARAGRAPHS ARE
025960*  IDENTICAL IN SHAPE (PRIME READ, THEN PERFORM-UNTIL-AT-END)
025970*  SO ONLY THE FIRST ONE, LOAD-PRODUCT-TABLE, CARRIES THE FULL
025980*  REMARKS -- THE COUPON AND MEMBER LOADERS BELOW IT FOLLOW
025990*  THE SAME PATTERN AND ARE NOT RE-EXPLAINED.
026000* -------------------------------------------------------------
026100 OPENING-PROCEDURE.
026200     OPEN INPUT  PRODUCT-FILE
026300                 COUPON-FILE
026400                 MEMBER-FILE
026500                 ORDER-TXN-FILE.
026600     OPEN OUTPUT ORDER-OUT-FILE
026700                 EVENT-FILE
026800                 PRODUCT-OUT-FILE.
026900     PERFORM LOAD-PRODUCT-TABLE THRU LOAD-PRODUCT-TABLE-EXIT.
027000     PERFORM LOAD-COUPON-TABLE THRU LOAD-COUPON-TABLE-EXIT.
027100     PERFORM LOAD-MEMBER-TABLE THRU LOAD-MEMBER-TABLE-EXIT.
027200 OPENING-PROCEDURE-EXIT.
027300     EXIT.
027400
027450* -------------------------------------------------------------
027460*  LOAD-PRODUCT-TABLE - PRIME READ, THEN PERFORM UNTIL AT END.
027470*  WS-PT-COUNT IS THE OCCURS DEPENDING ON FIELD FOR
027480*  WS-PRODUCT-TABLE, SO IT MUST BE INCREMENTED BEFORE THE
027490*  SUBSCRIPTED MOVES IN BUILD-PRODUCT-ENTRY, NOT AFTER.
027495* -------------------------------------------------------------
027500 LOAD-PRODUCT-TABLE.
027600     PERFORM READ-NEXT-PRODUCT-RECORD.
027700     PERFORM BUILD-PRODUCT-ENTRY
027800         UNTIL PRODUCT-FILE-AT-END.
027900 LOAD-PRODUCT-TABLE-EXIT.
028000     EXIT.
028100
028150*    PRODUCT-FILE-AT-END (88 ON WS-PRODUCT-AT-END) IS THE ONLY
028160*    WAY LOAD-PRODUCT-TABLE'S PERFORM UNTIL KNOWS TO STOP --
028170*    THERE IS NO ROW-COUNT HEADER RECORD ON PRODIN TO PRE-SIZE
028180*    THE TABLE FROM.
028200 READ-NEXT-PRODUCT-RECORD.
028300     READ PRODUCT-FILE
028400         AT END MOVE "Y" TO WS-PRODUCT-AT-END.
028500
028550*    BUILD-PRODUCT-ENTRY - ONE PRODIN RECORD BECOMES ONE
028560*    WS-PT-ENTRY ROW.  FIELD-BY-FIELD MOVES ARE USED HERE, AS
028570*    THROUGHOUT THIS PROGRAM'S TABLE LOADERS, RATHER THAN A
028580*    GROUP MOVE, BECAUSE THE FD LAYOUT AND THE TABLE ENTRY
028590*    LAYOUT ARE NOT IN THE SAME FIELD ORDER AND DO NOT CARRY
028595*    IDENTICAL PIC CLAUSES (THE FILLER BYTES DIFFER), SO A
028596*    GROUP MOVE WOULD SILENTLY MISALIGN THE DATA.
028600 BUILD-PRODUCT-ENTRY.
028700     ADD 1 TO WS-PT-COUNT.
028710*    PRODUCT ID, DESCRIPTIVE NAME AND CATEGORY CARRY STRAIGHT
028720*    ACROSS UNCHANGED -- THESE ARE DISPLAY-ONLY ON EVERY
028730*    REPORT AND REJECT MESSAGE THAT REFERENCES A PRODUCT.
028800     MOVE PROD-ID          TO WS-PT-ID (WS-PT-COUNT).
028900     MOVE PROD-NAME        TO WS-PT-NAME (WS-PT-COUNT).
029000     MOVE PROD-PRICE       TO WS-PT-PRICE (WS-PT-COUNT).
029100     MOVE PROD-STOCK-QTY   TO WS-PT-STOCK (WS-PT-COUNT).
029200     MOVE PROD-CATEGORY    TO WS-PT-CATEGORY (WS-PT-COUNT).
029250*    STATUS IS THE ONE FIELD PRICE-AND-DECREMENT-ITEM AND
029260*    RESTOCK-ITEM BOTH MODIFY IN PLACE DURING THE RUN; THE
029270*    VALUE LOADED HERE IS ONLY THE OPENING POSITION.
029300     MOVE PROD-STATUS      TO WS-PT-STATUS (WS-PT-COUNT).
029400     PERFORM READ-NEXT-PRODUCT-RECORD.
029500
029550* -------------------------------------------------------------
029560*  LOAD-COUPON-TABLE / READ-NEXT-COUPON-RECORD / BUILD-COUPON-
029570*  ENTRY FOLLOW LOAD-PRODUCT-TABLE'S PATTERN EXACTLY.  SEE THE
029580*  REMARKS ABOVE FOR WHY THE COUNT IS BUMPED FIRST AND WHY THE
029590*  MOVES ARE FIELD-BY-FIELD.
029595* -------------------------------------------------------------
029600 LOAD-COUPON-TABLE.
029700     PERFORM READ-NEXT-COUPON-RECORD.
029800     PERFORM BUILD-COUPON-ENTRY
029900         UNTIL COUPON-FILE-AT-END.
030000 LOAD-COUPON-TABLE-EXIT.
030100     EXIT.
030200
030300 READ-NEXT-COUPON-RECORD.
030400     READ COUPON-FILE
030500         AT END MOVE "Y" TO WS-COUPON-AT-END.
030600
030650*    CPN-VALID-FROM/CPN-VALID-UNTIL ARE LOADED HERE AS PLAIN
030660*    9(8) CCYYMMDD; VALIDATE-COUPON-WINDOW IN PLCPN01 COMPARES
030670*    THEM DIRECTLY AGAINST WS-CPN-TXN-DATE WITHOUT UNPACKING,
030680*    SINCE A ZERO-PADDED CCYYMMDD NUMBER COMPARES CORRECTLY AS
030690*    A PLAIN NUMERIC RANGE TEST.
030700 BUILD-COUPON-ENTRY.
030800     ADD 1 TO WS-CP-COUNT.
030900     MOVE CPN-ID           TO WS-CP-ID (WS-CP-COUNT).
031000     MOVE CPN-CODE         TO WS-CP-CODE (WS-CP-COUNT).
031100     MOVE CPN-NAME         TO WS-CP-NAME (WS-CP-COUNT).
031200     MOVE CPN-DISC-TYPE    TO WS-CP-DISC-TYPE (WS-CP-COUNT).
031300     MOVE CPN-DISC-VALUE   TO WS-CP-DISC-VALUE (WS-CP-COUNT).
031400     MOVE CPN-MIN-PURCHASE TO WS-CP-MIN-PURCHASE (WS-CP-COUNT).
031500     MOVE CPN-MAX-DISCOUNT TO WS-CP-MAX-DISCOUNT (WS-CP-COUNT).
031600     MOVE CPN-VALID-FROM   TO WS-CP-VALID-FROM (WS-CP-COUNT).
031700     MOVE CPN-VALID-UNTIL  TO WS-CP-VALID-UNTIL (WS-CP-COUNT).
031800     MOVE CPN-TOTAL-QTY    TO WS-CP-TOTAL-QTY (WS-CP-COUNT).
031850*    REMAIN-QTY IS THE FIELD DECREMENT-COUPON-REMAINING WALKS
031860*    DOWN ON EVERY VALIDATED USE; TOTAL-QTY ABOVE NEVER
031870*    CHANGES ONCE LOADED, IT IS CARRIED ONLY IN CASE A FUTURE
031880*    REPORT WANTS TO SHOW REDEMPTION PERCENTAGE.
031900     MOVE CPN-REMAIN-QTY   TO WS-CP-REMAIN-QTY (WS-CP-COUNT).
032000     MOVE CPN-STATUS       TO WS-CP-STATUS (WS-CP-COUNT).
032100     PERFORM READ-NEXT-COUPON-RECORD.
032200
032250* -------------------------------------------------------------
032260*  LOAD-MEMBER-TABLE / READ-NEXT-MEMBER-RECORD / BUILD-MEMBER-
032270*  ENTRY - SAME PATTERN AGAIN.  MBR-EMAIL IS CARRIED INTO THE
032280*  TABLE EVEN THOUGH VALIDATE-MEMBER NEVER TESTS IT, SINCE THE
032290*  DUPLICATE-EMAIL EDIT (O004 ON THE ONLINE SYSTEM) IS NOT
032295*  CARRIED FORWARD INTO THIS BATCH -- SEE THE NON-GOALS NOTE.
032298* -------------------------------------------------------------
032300 LOAD-MEMBER-TABLE.
032400     PERFORM READ-NEXT-MEMBER-RECORD.
032500     PERFORM BUILD-MEMBER-ENTRY
032600         UNTIL MEMBER-FILE-AT-END.
032700 LOAD-MEMBER-TABLE-EXIT.
032800     EXIT.
032900
033000 READ-NEXT-MEMBER-RECORD.
033100     READ MEMBER-FILE
033200         AT END MOVE "Y" TO WS-MEMBER-AT-END.
033300
033400 BUILD-MEMBER-ENTRY.
033500     ADD 1 TO WS-MB-COUNT.
033600     MOVE MBR-ID           TO WS-MB-ID (WS-MB-COUNT).
033700     MOVE MBR-EMAIL        TO WS-MB-EMAIL (WS-MB-COUNT).
033800     MOVE MBR-NICKNAME     TO WS-MB-NICKNAME (WS-MB-COUNT).
033900     MOVE MBR-ROLE         TO WS-MB-ROLE (WS-MB-COUNT).
034000     PERFORM READ-NEXT-MEMBER-RECORD.
034100
034200* -------------------------------------------------------------
034300*  MAIN-PROCESS - CONTROL BREAK ON TXN-ORDER-NO.  THE ORDER-TXN
034400*  FILE IS SORTED BY ORDER NUMBER SO ALL LINE ITEMS OF ONE
034500*  ORDER ARE ADJACENT (SEE FDOTXN01 REMARKS).
034550*  THE PRIME-READ-THEN-PERFORM-UNTIL SHAPE HERE IS THE SAME ONE
034560*  EACH OF THE THREE TABLE LOADERS ABOVE USES; MAIN-PROCESS IS
034570*  JUST THE OUTERMOST LEVEL OF IT, DRIVING ONE ORDER GROUP AT A
034580*  TIME RATHER THAN ONE MASTER RECORD AT A TIME.
034600* -------------------------------------------------------------
034700 MAIN-PROCESS.
034800     PERFORM READ-NEXT-TXN-RECORD.
034900     PERFORM PROCESS-ONE-ORDER-GROUP THRU
034910         PROCESS-ONE-ORDER-GROUP-EXIT
035000         UNTIL TXN-FILE-AT-END.
035100 MAIN-PROCESS-EXIT.
035200     EXIT.
035300
035350*    TXN-FILE-AT-END (88 ON WS-TXN-AT-END) DRIVES BOTH THIS
035360*    PRIME READ AND EVERY COLLECT-GROUP-ITEMS READ BELOW, SINCE
035370*    A GROUP'S LAST LINE ITEM AND THE FILE'S LAST RECORD CAN BE
035380*    THE SAME PHYSICAL READ.
035400 READ-NEXT-TXN-RECORD.
035500     READ ORDER-TXN-FILE
035600         AT END MOVE "Y" TO WS-TXN-AT-END.
035700
035750* -------------------------------------------------------------
035760*  PROCESS-ONE-ORDER-GROUP - DISPATCHES ON WS-ORDER-ACTION.
035770*  TXNIN CARRIES ONLY "P" (PLACE-AND-PAY) OR "C" (CANCEL); ANY
035780*  OTHER VALUE FALLS THROUGH BOTH IFS AND THE GROUP IS SIMPLY
035790*  COUNTED AS READ WITHOUT BEING PLACED OR CANCELLED, THE SAME
035795*  AS AN UNRECOGNISED TRANSACTION CODE WAS HANDLED ON EVERY
035797*  OTHER BATCH THIS SHOP RUNS.
035798* -------------------------------------------------------------
035800 PROCESS-ONE-ORDER-GROUP.
035900     PERFORM BUILD-ORDER-GROUP THRU BUILD-ORDER-GROUP-EXIT.
036000     ADD 1 TO WS-RUN-GROUPS-READ.
036100     IF WS-ACTION-IS-PLACE
036200         PERFORM PROCESS-PLACE-ORDER THRU
036210             PROCESS-PLACE-ORDER-EXIT
036300     ELSE
036400     IF WS-ACTION-IS-CANCEL
036500         PERFORM PROCESS-CANCEL-ORDER THRU
036510             PROCESS-CANCEL-ORDER-EXIT.
036600 PROCESS-ONE-ORDER-GROUP-EXIT.
036700     EXIT.
036800
036850* -------------------------------------------------------------
036860*  BUILD-ORDER-GROUP - MOVES THE HEADER FIELDS OF THE FIRST
036865*  LINE ITEM (ORDER-LEVEL DATA IS REPEATED ON EVERY LINE ITEM
036870*  RECORD ON TXNIN, NOT CARRIED ON A SEPARATE HEADER RECORD)
036875*  INTO WS-CURRENT-ORDER, THEN COLLECTS EVERY REMAINING LINE
036880*  ITEM THAT SHARES THE SAME ORDER NUMBER INTO
036885*  WS-ORDER-ITEM-TABLE.
036890* -------------------------------------------------------------
036900 BUILD-ORDER-GROUP.
037000     MOVE TXN-ORDER-NO     TO WS-CURRENT-ORDER-NO.
037100     MOVE TXN-MEMBER-ID    TO WS-ORDER-MEMBER-ID.
037200     MOVE TXN-COUPON-ID    TO WS-ORDER-COUPON-ID.
037300     MOVE TXN-ACTION       TO WS-ORDER-ACTION.
037400     MOVE TXN-DATE         TO WS-ORDER-TXN-DATE.
037500     MOVE TXN-IDEMP-KEY    TO WS-ORDER-IDEMP-KEY.
037600     MOVE ZERO             TO WS-OI-COUNT.
037700     PERFORM ADD-ITEM-TO-GROUP.
037800     PERFORM READ-NEXT-TXN-RECORD.
037900     PERFORM COLLECT-GROUP-ITEMS
038000         UNTIL TXN-FILE-AT-END
038100            OR TXN-ORDER-NO NOT = WS-CURRENT-ORDER-NO.
038200 BUILD-ORDER-GROUP-EXIT.
038300     EXIT.
038400
038450*    COLLECT-GROUP-ITEMS/ADD-ITEM-TO-GROUP ARE SPLIT IN TWO SO
038460*    THE FIRST LINE ITEM (ADDED DIRECTLY BY BUILD-ORDER-GROUP,
038470*    BEFORE THE LOOKAHEAD READ) AND EVERY SUBSEQUENT ONE GO
038480*    THROUGH THE SAME ADD-ITEM-TO-GROUP LOGIC.
038500 COLLECT-GROUP-ITEMS.
038600     PERFORM ADD-ITEM-TO-GROUP.
038700     PERFORM READ-NEXT-TXN-RECORD.
038800
038900 ADD-ITEM-TO-GROUP.
039000     ADD 1 TO WS-OI-COUNT.
039100     MOVE TXN-PRODUCT-ID   TO WS-OI-PRODUCT-ID (WS-OI-COUNT).
039200     MOVE TXN-QUANTITY     TO WS-OI-QUANTITY (WS-OI-COUNT).
039300
039400* -------------------------------------------------------------
039500*  PROCESS-PLACE-ORDER - REJECT CHAIN RUNS IN THE SAME ORDER
039600*  AS THE BUSINESS RULES: DUPLICATE REQUEST, THEN MEMBER,
039700*  THEN EACH LINE ITEM'S PRICE/STOCK, THEN THE COUPON.
039800*  ADDED DP-0518 (05/11/01): MEMBER-MASTER CHECK AHEAD OF
039900*  ITEM PRICING.
039920*  RESTRUCTURED DP-0577 (03/11/04) TO GO TO PROCESS-PLACE-
039930*  ORDER-REJECTED THE MOMENT ANY STEP SETS THE REJECT FLAG,
039940*  RATHER THAN CARRYING "IF NOT ORDER-IS-REJECTED" DOWN
039950*  THROUGH EVERY REMAINING STEP.  THE WHOLE PARAGRAPH RUNS AS
039960*  ONE PERFORM ... THRU RANGE, CALLED THAT WAY FROM
039970*  PROCESS-ONE-ORDER-GROUP ABOVE, SO THE GO TO NEVER LEAVES
039980*  THE RANGE THE CALLER THINKS IT PERFORMED.
040000* -------------------------------------------------------------
040100 PROCESS-PLACE-ORDER.
040200     MOVE "N" TO WS-REJECT-FLAG.
040300     MOVE SPACE TO WS-REJECT-CODE.
040400     MOVE ZERO TO WS-OI-DECREMENTED-COUNT.
040500     PERFORM CHECK-IDEMPOTENCY-KEY THRU
040510         CHECK-IDEMPOTENCY-KEY-EXIT.
040520     IF ORDER-IS-REJECTED
040530         GO TO PROCESS-PLACE-ORDER-REJECTED.
040540*    O005 IS THE ONLY REJECT THAT CAN FIRE BEFORE A SINGLE
040550*    LINE ITEM IS PRICED, SO IT IS TESTED ON ITS OWN ABOVE
040560*    RATHER THAN FOLDED INTO THE MEMBER/ITEM/COUPON CHAIN.
040600     PERFORM VALIDATE-MEMBER THRU VALIDATE-MEMBER-EXIT.
040620     IF ORDER-IS-REJECTED
040630         GO TO PROCESS-PLACE-ORDER-REJECTED.
040900     PERFORM PRICE-ALL-ITEMS THRU PRICE-ALL-ITEMS-EXIT.
040920     IF ORDER-IS-REJECTED
040930         GO TO PROCESS-PLACE-ORDER-REJECTED.
041100     PERFORM APPLY-COUPON-IF-PRESENT THRU
041110         APPLY-COUPON-IF-PRESENT-EXIT.
041120     IF ORDER-IS-REJECTED
041130         GO TO PROCESS-PLACE-ORDER-REJECTED.
041600     PERFORM COMPUTE-PAYMENT-AMOUNT.
041700     PERFORM FINALIZE-PLACED-ORDER THRU
041710         FINALIZE-PLACED-ORDER-EXIT.
041800     PERFORM REMEMBER-IDEMPOTENCY-KEY.
041900     ADD 1 TO WS-RUN-ORDERS-PLACED.
041950     GO TO PROCESS-PLACE-ORDER-EXIT.
041960*    PROCESS-PLACE-ORDER-REJECTED IS REACHED ONLY BY ONE OF THE
041970*    FOUR GO TO STATEMENTS ABOVE, NEVER BY FALLING OFF THE
041980*    BOTTOM OF THE PARAGRAPH -- THE UNCONDITIONAL GO TO JUST
041990*    ABOVE SEES TO THAT ON THE SUCCESS PATH.
041995 PROCESS-PLACE-ORDER-REJECTED.
041996     PERFORM REJECT-ORDER-GROUP THRU
041997         REJECT-ORDER-GROUP-EXIT.
041998     ADD 1 TO WS-RUN-ORDERS-REJECTED.
042000 PROCESS-PLACE-ORDER-EXIT.
042100     EXIT.
042200
042250* -------------------------------------------------------------
042260*  CHECK-IDEMPOTENCY-KEY - DP-0409 (09/08/94).  A BLANK KEY
042270*  MEANS THE ORIGINATING SYSTEM DID NOT SUPPLY ONE, WHICH THIS
042280*  RUN TREATS AS "NOT A RETRY" RATHER THAN REJECTING IT; ONLY A
042290*  KEY THAT ALREADY APPEARS IN WS-IDEMPOTENCY-TABLE, BUILT UP
042295*  ACROSS THIS SAME RUN, DRAWS THE O005 REJECT.
042298* -------------------------------------------------------------
042300 CHECK-IDEMPOTENCY-KEY.
042400     IF WS-ORDER-IDEMP-KEY NOT = SPACE
042500         PERFORM SEARCH-IDEMPOTENCY-TABLE
042600         IF WS-ID-FOUND = "Y"
042700             MOVE "Y"    TO WS-REJECT-FLAG
042800             MOVE "O005" TO WS-REJECT-CODE.
042900 CHECK-IDEMPOTENCY-KEY-EXIT.
043000     EXIT.
043100
043150*    SEARCH-IDEMPOTENCY-TABLE IS A SEQUENTIAL SEARCH, NOT
043160*    SEARCH ALL, BECAUSE WS-ID-ENTRY IS BUILT UP IN ARRIVAL
043170*    ORDER DURING THE RUN (BY REMEMBER-IDEMPOTENCY-KEY BELOW)
043180*    AND IS NEVER SORTED ON WS-ID-KEY.
043200 SEARCH-IDEMPOTENCY-TABLE.
043300     MOVE "N" TO WS-ID-FOUND.
043400     SET ID-IDX TO 1.
043500     SEARCH WS-ID-ENTRY
043600         AT END NEXT SENTENCE
043700         WHEN WS-ID-KEY (ID-IDX) = WS-ORDER-IDEMP-KEY
043800             MOVE "Y" TO WS-ID-FOUND.
043900
043950*    REMEMBER-IDEMPOTENCY-KEY ONLY RUNS ON THE SUCCESS PATH
043960*    (SEE PROCESS-PLACE-ORDER) -- A REJECTED ORDER'S KEY IS
043970*    DELIBERATELY LEFT OUT OF THE TABLE SO A CORRECTED RESUBMIT
043980*    OF THE SAME KEY IS NOT ITSELF TREATED AS A DUPLICATE.
044000 REMEMBER-IDEMPOTENCY-KEY.
044100     IF WS-ORDER-IDEMP-KEY NOT = SPACE
044200         ADD 1 TO WS-ID-COUNT
044300         MOVE WS-ORDER-IDEMP-KEY TO WS-ID-KEY (WS-ID-COUNT).
044400
044500* -------------------------------------------------------------
044600*  VALIDATE-MEMBER - M001 IF THE MEMBER-ID IS NOT ON MBRIN.
044650*  DP-0518 (05/11/01) MOVED THIS CHECK AHEAD OF ITEM PRICING SO
044660*  A BAD MEMBER-ID DOES NOT LEAVE ANY STOCK DECREMENTED THAT
044670*  UNDO-STOCK-DECREMENTS WOULD OTHERWISE HAVE TO BACK OUT.
044680*  ONLY EXISTENCE IS TESTED HERE -- WHETHER THE MEMBER'S ROLE
044690*  IS ALLOWED TO PLACE ORDERS IS AN ONLINE-SYSTEM CONCERN, NOT
044695*  A BATCH ONE.
044700* -------------------------------------------------------------
044800 VALIDATE-MEMBER.
044900     SEARCH ALL WS-MB-ENTRY
045000         AT END
045100             MOVE "Y"    TO WS-REJECT-FLAG
045200             MOVE "M001" TO WS-REJECT-CODE
045300         WHEN WS-MB-ID (MB-IDX) = WS-ORDER-MEMBER-ID
045400             NEXT SENTENCE.
045500 VALIDATE-MEMBER-EXIT.
045600     EXIT.
045700
045800* -------------------------------------------------------------
045900*  PRICE-ALL-ITEMS - ONE PASS OVER THE ORDER'S LINE ITEMS.
046000*  STOPS EARLY ON THE FIRST REJECT SO WS-OI-DECREMENTED-COUNT
046100*  TELLS UNDO-STOCK-DECREMENTS EXACTLY HOW FAR TO UNWIND.
046200* -------------------------------------------------------------
046300 PRICE-ALL-ITEMS.
046400     MOVE ZERO TO WS-ORDER-TOTAL-AMT.
046500     MOVE 1 TO WS-OI-SUB.
046600     PERFORM PRICE-ONE-ITEM THRU PRICE-ONE-ITEM-EXIT
046700         UNTIL WS-OI-SUB > WS-OI-COUNT
046800            OR ORDER-IS-REJECTED.
046900 PRICE-ALL-ITEMS-EXIT.
047000     EXIT.
047100
047150*    PRICE-ONE-ITEM - P001 IF THE ORDER LINE'S PRODUCT-ID ISN'T
047160*    ON THE PRODUCT MASTER AT ALL.  A KNOWN PRODUCT IS HANDED
047170*    OFF TO PRICE-AND-DECREMENT-ITEM FOR THE STOCK CHECK AND
047180*    THE ACTUAL MONEY MATH; WS-OI-SUB IS BUMPED REGARDLESS OF
047190*    OUTCOME SO PRICE-ALL-ITEMS' LOOP TEST ALWAYS PROGRESSES.
047200 PRICE-ONE-ITEM.
047300     SEARCH ALL WS-PT-ENTRY
047400         AT END
047500             MOVE "Y"    TO WS-REJECT-FLAG
047600             MOVE "P001" TO WS-REJECT-CODE
047700         WHEN WS-PT-ID (PT-IDX) = WS-OI-PRODUCT-ID (WS-OI-SUB)
047800             PERFORM PRICE-AND-DECREMENT-ITEM THRU
047810                 PRICE-AND-DECREMENT-ITEM-EXIT.
047900     ADD 1 TO WS-OI-SUB.
048000 PRICE-ONE-ITEM-EXIT.
048100     EXIT.
048200
048220* -------------------------------------------------------------
048230*  PRICE-AND-DECREMENT-ITEM - ONE LINE ITEM'S STOCK-AND-PRICE
048240*  STEP.  THE STOCK ENGINE (PLSTK01) OWNS THE ACTUAL DECISION
048250*  OF WHETHER THE ITEM IS SELLABLE; THIS PARAGRAPH ONLY
048260*  TRANSLATES DECREMENT-STOCK-ITEM'S RETURN CODE INTO THE TWO
048265*  REJECT CODES THE ORDER-OUT RECORD CAN CARRY:
048270*      WS-STOCK-RC = 3  ->  P003  PRODUCT NOT ON SALE
048275*                            (STATUS OTHER THAN "A" -- SEE
048280*                            DECREMENT-STOCK-ITEM'S OWN
048285*                            REMARKS IN PLSTK01 FOR WHY THIS IS
048287*                            CHECKED BEFORE THE STOCK LEVEL).
048290*      WS-STOCK-RC = 2  ->  P002  INSUFFICIENT STOCK ON HAND
048295*      WS-STOCK-RC = 0  ->  OK -- PRICE AND ACCUMULATE.
048297*  ONLY ON THE OK LEG IS WS-OI-DECREMENTED-COUNT BUMPED, SINCE
048298*  THAT COUNTER TELLS UNDO-STOCK-DECREMENTS EXACTLY HOW MANY OF
048299*  THE ORDER'S LINE ITEMS ACTUALLY TOOK STOCK OUT OF THE TABLE
048300*  AND THEREFORE NEED TO BE GIVEN BACK IF A LATER LINE ITEM OR
048305*  THE COUPON STEP REJECTS THE WHOLE ORDER.
048310* -------------------------------------------------------------
048320 PRICE-AND-DECREMENT-ITEM.
048400     MOVE WS-OI-QUANTITY (WS-OI-SUB) TO WS-STOCK-QTY-WK.
048500     PERFORM DECREMENT-STOCK-ITEM THRU
048510         DECREMENT-STOCK-ITEM-EXIT.
048600     IF WS-STOCK-RC = 3
048700         MOVE "Y"    TO WS-REJECT-FLAG
048800         MOVE "P003" TO WS-REJECT-CODE
048900     ELSE
049000     IF WS-STOCK-RC = 2
049100         MOVE "Y"    TO WS-REJECT-FLAG
049200         MOVE "P002" TO WS-REJECT-CODE
049300     ELSE
049350*        MONEY MATH USES THE PRODUCT TABLE'S CURRENT PRICE, NOT
049360*        ANY PRICE THAT MAY HAVE BEEN QUOTED TO THE CUSTOMER
049370*        EARLIER -- THIS BATCH HAS NO PRICE-LOCK CONCEPT.
049400         COMPUTE WS-ITEM-SUBTOTAL =
049500             WS-PT-PRICE (PT-IDX) * WS-OI-QUANTITY (WS-OI-SUB)
049600         MOVE WS-ITEM-SUBTOTAL TO WS-OI-SUBTOTAL (WS-OI-SUB)
049700         ADD WS-ITEM-SUBTOTAL TO WS-ORDER-TOTAL-AMT
049800         ADD 1 TO WS-OI-DECREMENTED-COUNT.
049850 PRICE-AND-DECREMENT-ITEM-EXIT.
049860     EXIT.
049900
050000* -------------------------------------------------------------
050100*  APPLY-COUPON-IF-PRESENT - TXN-COUPON-ID OF ZERO MEANS THE
050200*  ORDER CARRIED NO COUPON; DISCOUNT STAYS ZERO.
050220*  WHEN A COUPON ID IS PRESENT, THE THREE INTERFACE FIELDS
050230*  BELOW ARE HANDED TO PLCPN01'S APPLY-ORDER-COUPON EXACTLY AS
050235*  THAT COPYBOOK'S OWN BANNER DOCUMENTS:
050240*      WS-CPN-LOOKUP-ID    - THE COUPON ID FROM THE TXN.
050245*      WS-CPN-ORDER-TOTAL  - PRE-DISCOUNT TOTAL FROM
050250*                            PRICE-ALL-ITEMS, TESTED AGAINST
050255*                            THE COUPON'S MINIMUM PURCHASE.
050260*      WS-CPN-TXN-DATE     - TESTED AGAINST THE COUPON'S
050265*                            VALID-FROM/VALID-UNTIL WINDOW.
050270*  THE RETURNED WS-CPN-RC IS TRANSLATED INTO CP001 (COUPON ID
050275*  NOT FOUND AT ALL) OR CP003 (FOUND BUT NOT USABLE -- WRONG
050280*  STATUS, OUTSIDE ITS DATE WINDOW, OR ALREADY EXHAUSTED); RC
050285*  ZERO MEANS THE DISCOUNT PLCPN01 COMPUTED IS GOOD AS-IS,
050290*  EVEN IF IT CAME BACK ZERO BECAUSE THE MINIMUM PURCHASE
050295*  WASN'T MET -- A BELOW-MINIMUM COUPON IS NOT A REJECT, ONLY A
050296*  ZERO-VALUE DISCOUNT (SEE PLCPN01'S COMPUTE-COUPON-DISCOUNT).
050300* -------------------------------------------------------------
050400 APPLY-COUPON-IF-PRESENT.
050500     IF WS-ORDER-COUPON-ID > ZERO
050600         MOVE WS-ORDER-COUPON-ID  TO WS-CPN-LOOKUP-ID
050700         MOVE WS-ORDER-TOTAL-AMT  TO WS-CPN-ORDER-TOTAL
050800         MOVE WS-ORDER-TXN-DATE   TO WS-CPN-TXN-DATE
050900         PERFORM APPLY-ORDER-COUPON THRU
050910             APPLY-ORDER-COUPON-EXIT
051000         IF WS-CPN-RC = 1
051100             MOVE "Y"     TO WS-REJECT-FLAG
051200             MOVE "CP001" TO WS-REJECT-CODE
051300         ELSE
051400         IF WS-CPN-RC = 3
051500             MOVE "Y"     TO WS-REJECT-FLAG
051600             MOVE "CP003" TO WS-REJECT-CODE
051700         ELSE
051800             MOVE WS-CPN-DISCOUNT TO WS-ORDER-DISC-AMT
051900     ELSE
051950*        NO COUPON ON THIS ORDER -- WS-ORDER-PAY-AMT WILL EQUAL
051960*        WS-ORDER-TOTAL-AMT ONCE COMPUTE-PAYMENT-AMOUNT RUNS.
052000         MOVE ZERO TO WS-ORDER-DISC-AMT.
052100 APPLY-COUPON-IF-PRESENT-EXIT.
052200     EXIT.
052300
052350*    COMPUTE-PAYMENT-AMOUNT - THE FLOOR-AT-ZERO GUARD BELOW IS
052360*    A BELT-AND-SUSPENDERS EDIT; APPLY-MAXIMUM-DISCOUNT-CAP IN
052370*    PLCPN01 ALREADY KEEPS THE DISCOUNT FROM EXCEEDING THE
052380*    COUPON'S OWN CAP, BUT NOTHING STOPS A FIXED-AMOUNT COUPON
052390*    WHOSE DISC-VALUE EXCEEDS THE ORDER TOTAL WHEN NO CAP IS SET
052395*    ON THAT PARTICULAR COUPON RECORD.
052400 COMPUTE-PAYMENT-AMOUNT.
052500     COMPUTE WS-ORDER-PAY-AMT =
052600         WS-ORDER-TOTAL-AMT - WS-ORDER-DISC-AMT.
052700     IF WS-ORDER-PAY-AMT < ZERO
052800         MOVE ZERO TO WS-ORDER-PAY-AMT.
052900
052950* -------------------------------------------------------------
052960*  FINALIZE-PLACED-ORDER - WRITES THE ONE ORDER-OUT RECORD AND
052965*  THE TWO EVENT-OUT RECORDS (ORDER-CREATED, PAYMENT-COMPLETED)
052970*  A SUCCESSFULLY PLACED ORDER PRODUCES.  BOTH EVENTS ARE
052975*  WRITTEN HERE, NOT SPLIT ACROSS SEPARATE PARAGRAPHS, SINCE
052980*  THIS BATCH NEVER SETTLES A PLACED ORDER PARTIALLY -- PAYMENT
052985*  EITHER COMPLETES WITH THE ORDER OR THE WHOLE GROUP REJECTS.
052990* -------------------------------------------------------------
053000 FINALIZE-PLACED-ORDER.
053100     MOVE WS-CURRENT-ORDER-NO TO ORD-ORDER-NO.
053200     MOVE WS-ORDER-MEMBER-ID  TO ORD-MEMBER-ID.
053300     MOVE WS-ORDER-TOTAL-AMT  TO ORD-TOTAL-AMT.
053400     MOVE WS-ORDER-DISC-AMT   TO ORD-DISC-AMT.
053500     MOVE WS-ORDER-PAY-AMT    TO ORD-PAY-AMT.
053600     MOVE SPACE               TO ORD-REJECT-CODE.
053700     PERFORM PROCESS-ORDER-PAYMENT THRU
053710         PROCESS-ORDER-PAYMENT-EXIT.
053800     PERFORM WRITE-ORDER-OUT-RECORD.
053900     PERFORM WRITE-EVENT-ORDER-CREATED.
054000     PERFORM WRITE-EVENT-PAYMENT-COMPLETED.
054100 FINALIZE-PLACED-ORDER-EXIT.
054200     EXIT.
054300
054400* -------------------------------------------------------------
054500*  REJECT-ORDER-GROUP - DP-0301 (06/07/90).  ANY STOCK ALREADY
054600*  DECREMENTED BY PRICE-ALL-ITEMS BEFORE THE REJECT MUST BE
054700*  GIVEN BACK BEFORE THE REJECTED ORDER-OUT RECORD IS WRITTEN.
054800* -------------------------------------------------------------
054900 REJECT-ORDER-GROUP.
055000     PERFORM UNDO-STOCK-DECREMENTS THRU
055010         UNDO-STOCK-DECREMENTS-EXIT.
055100     MOVE WS-CURRENT-ORDER-NO TO ORD-ORDER-NO.
055200     MOVE WS-ORDER-MEMBER-ID  TO ORD-MEMBER-ID.
055300     MOVE ZERO                TO ORD-TOTAL-AMT.
055400     MOVE ZERO                TO ORD-DISC-AMT.
055500     MOVE ZERO                TO ORD-PAY-AMT.
055600     MOVE "REJECTED"          TO ORD-STATUS.
055700     MOVE WS-REJECT-CODE      TO ORD-REJECT-CODE.
055800     PERFORM WRITE-ORDER-OUT-RECORD.
055900 REJECT-ORDER-GROUP-EXIT.
056000     EXIT.
056100
056150*    UNDO-STOCK-DECREMENTS ONLY HAS WORK TO DO IF AT LEAST ONE
056160*    LINE ITEM GOT AS FAR AS PRICE-AND-DECREMENT-ITEM'S "OK"
056170*    LEG BEFORE A LATER LINE ITEM (OR THE COUPON STEP) TRIPPED
056180*    THE REJECT -- WS-OI-DECREMENTED-COUNT OF ZERO MEANS THE
056190*    VERY FIRST LINE ITEM ALREADY FAILED AND NOTHING WAS TAKEN
056195*    OUT OF WS-PRODUCT-TABLE TO GIVE BACK.
056200 UNDO-STOCK-DECREMENTS.
056300     IF WS-OI-DECREMENTED-COUNT > ZERO
056400         MOVE 1 TO WS-OI-SUB
056500         PERFORM UNDO-ONE-DECREMENT
056600             UNTIL WS-OI-SUB > WS-OI-DECREMENTED-COUNT.
056700 UNDO-STOCK-DECREMENTS-EXIT.
056800     EXIT.
056900
056950*    UNDO-ONE-DECREMENT RE-SEARCHES THE PRODUCT TABLE BY ID
056960*    RATHER THAN REMEMBERING PT-IDX FROM THE ORIGINAL
056970*    DECREMENT, SINCE THE TABLE IS RESIDENT FOR THE WHOLE RUN
056980*    AND A FRESH SEARCH ALL COSTS NOTHING A SAVED INDEX WOULD
056990*    HAVE SAVED.
057000 UNDO-ONE-DECREMENT.
057100     SEARCH ALL WS-PT-ENTRY
057200         AT END NEXT SENTENCE
057300         WHEN WS-PT-ID (PT-IDX) = WS-OI-PRODUCT-ID (WS-OI-SUB)
057400             MOVE WS-OI-QUANTITY (WS-OI-SUB) TO WS-STOCK-QTY-WK
057500             PERFORM RESTOCK-ITEM THRU RESTOCK-ITEM-EXIT.
057600     ADD 1 TO WS-OI-SUB.
057700
057800* -------------------------------------------------------------
057900*  PROCESS-CANCEL-ORDER - RESTOCKS EACH LINE ITEM AND WRITES
058000*  THE ORDER-OUT RECORD AS CANCELLED.  NOTE: THIS BATCH HOLDS
058100*  NO PERSISTED ORDER-STATUS MASTER, SO THE ONLINE SYSTEM'S
058200*  INVALID-STATUS-TRANSITION EDIT (O004) HAS NO SOURCE TO TEST
058300*  AGAINST HERE AND IS NOT CARRIED FORWARD.  A CANCEL GROUP ON
058400*  TXNIN IS TAKEN ON FAITH AS A VALID CANCEL.
058450*  THIS PARAGRAPH IS THE MIRROR IMAGE OF PROCESS-PLACE-ORDER'S
058460*  SUCCESS LEG: RESTOCK EVERY LINE ITEM, FLIP THE PAYMENT
058470*  ENGINE'S STATUS TO "CANCELLED" INSTEAD OF "PAID", AND WRITE
058480*  ONE EVENT-OUT RECORD.  THERE IS NO REJECT PATH FOR A CANCEL
058490*  GROUP -- ONCE TXNIN CARRIES A "C" ACTION IT IS HONOURED.
058500* -------------------------------------------------------------
058600 PROCESS-CANCEL-ORDER.
058700     MOVE WS-CURRENT-ORDER-NO TO ORD-ORDER-NO.
058800     MOVE WS-ORDER-MEMBER-ID  TO ORD-MEMBER-ID.
058900     MOVE ZERO                TO ORD-TOTAL-AMT.
059000     MOVE ZERO                TO ORD-DISC-AMT.
059100     MOVE ZERO                TO ORD-PAY-AMT.
059200     MOVE SPACE               TO ORD-REJECT-CODE.
059300     MOVE 1 TO WS-OI-SUB.
059400     PERFORM RESTOCK-ONE-CANCELLED-ITEM
059500         UNTIL WS-OI-SUB > WS-OI-COUNT.
059600     PERFORM CANCEL-ORDER-PAYMENT THRU
059610         CANCEL-ORDER-PAYMENT-EXIT.
059700     PERFORM WRITE-ORDER-OUT-RECORD.
059800     PERFORM WRITE-EVENT-ORDER-CANCELLED.
059900     ADD 1 TO WS-RUN-ORDERS-CANCELLED.
060000 PROCESS-CANCEL-ORDER-EXIT.
060100     EXIT.
060200
060250*    RESTOCK-ONE-CANCELLED-ITEM IS UNDO-ONE-DECREMENT'S TWIN --
060260*    SAME SEARCH, SAME RESTOCK-ITEM CALL -- BUT DRIVEN OFF
060270*    WS-OI-COUNT (EVERY LINE ITEM ON THE ORDER) RATHER THAN
060280*    WS-OI-DECREMENTED-COUNT, SINCE A CANCELLED ORDER WAS
060290*    ALREADY FULLY PLACED AND EVERY ONE OF ITS LINE ITEMS TOOK
060295*    STOCK OUT WHEN IT WAS ORIGINALLY PLACED.
060300 RESTOCK-ONE-CANCELLED-ITEM.
060400     SEARCH ALL WS-PT-ENTRY
060500         AT END NEXT SENTENCE
060600         WHEN WS-PT-ID (PT-IDX) = WS-OI-PRODUCT-ID (WS-OI-SUB)
060700             MOVE WS-OI-QUANTITY (WS-OI-SUB) TO WS-STOCK-QTY-WK
060800             PERFORM RESTOCK-ITEM THRU RESTOCK-ITEM-EXIT.
060900     ADD 1 TO WS-OI-SUB.
061000
061100* -------------------------------------------------------------
061200*  EVENT-OUT WRITERS - DP-0442 (04/30/96).  EVT-SEQ IS A RUN-
061300*  LOCAL SEQUENCE, NOT A PERSISTED KEY.  ALL THREE WRITERS
061320*  SHARE THE SAME SIX-FIELD SHAPE (SEQ, TYPE, AGGREGATE-ID,
061340*  MEMBER-ID, AMOUNT, DATE) DEFINED IN FDEVT01 -- ONLY THE
061360*  LITERAL MOVED TO EVT-TYPE AND WHETHER EVT-AMOUNT CARRIES A
061380*  REAL VALUE OR ZERO DIFFER BETWEEN THEM, SO EACH IS KEPT AS
061390*  ITS OWN SHORT PARAGRAPH RATHER THAN ONE PARAMETERISED ONE.
061400* -------------------------------------------------------------
061500 WRITE-ORDER-OUT-RECORD.
061600     WRITE ORDER-OUT-RECORD.
061700
061750*    WRITE-EVENT-ORDER-CREATED FIRES ONLY FROM FINALIZE-PLACED-
061760*    ORDER, NEVER FROM THE REJECT PATH -- A REJECTED ORDER
061770*    NEVER EXISTED AS FAR AS THE DOWNSTREAM NOTIFICATION
061780*    SUBSYSTEM IS CONCERNED, SO NO EVENT IS RAISED FOR IT.
061800 WRITE-EVENT-ORDER-CREATED.
061900     ADD 1 TO WS-EVT-SEQ-CTR.
062000     MOVE WS-EVT-SEQ-CTR      TO EVT-SEQ.
062100     MOVE "ORDER-CREATED"     TO EVT-TYPE.
062200     MOVE WS-CURRENT-ORDER-NO TO EVT-AGGREGATE-ID.
062300     MOVE WS-ORDER-MEMBER-ID  TO EVT-MEMBER-ID.
062400     MOVE ZERO                TO EVT-AMOUNT.
062500     MOVE WS-ORDER-TXN-DATE   TO EVT-DATE.
062600     WRITE EVENT-RECORD.
062700
062750*    WRITE-EVENT-PAYMENT-COMPLETED IS THE ONE EVENT-OUT RECORD
062760*    THAT CARRIES A NONZERO EVT-AMOUNT -- THE MEMBER'S ACTUAL
062770*    PAYMENT, NET OF ANY COUPON DISCOUNT.
062800 WRITE-EVENT-PAYMENT-COMPLETED.
062900     ADD 1 TO WS-EVT-SEQ-CTR.
063000     MOVE WS-EVT-SEQ-CTR      TO EVT-SEQ.
063100     MOVE "PAYMENT-COMPLETED" TO EVT-TYPE.
063200     MOVE WS-CURRENT-ORDER-NO TO EVT-AGGREGATE-ID.
063300     MOVE WS-ORDER-MEMBER-ID  TO EVT-MEMBER-ID.
063400     MOVE WS-ORDER-PAY-AMT    TO EVT-AMOUNT.
063500     MOVE WS-ORDER-TXN-DATE   TO EVT-DATE.
063600     WRITE EVENT-RECORD.
063700
063750*    WRITE-EVENT-ORDER-CANCELLED IS THE ONLY EVENT RAISED BY
063760*    PROCESS-CANCEL-ORDER; THERE IS NO SEPARATE "REFUND"
063770*    EVENT TYPE SINCE THIS BATCH DOES NOT MODEL A REFUND AS
063780*    DISTINCT FROM A CANCELLATION.
063800 WRITE-EVENT-ORDER-CANCELLED.
063900     ADD 1 TO WS-EVT-SEQ-CTR.
064000     MOVE WS-EVT-SEQ-CTR      TO EVT-SEQ.
064100     MOVE "ORDER-CANCELLED"   TO EVT-TYPE.
064200     MOVE WS-CURRENT-ORDER-NO TO EVT-AGGREGATE-ID.
064300     MOVE WS-ORDER-MEMBER-ID  TO EVT-MEMBER-ID.
064400     MOVE ZERO                TO EVT-AMOUNT.
064500     MOVE WS-ORDER-TXN-DATE   TO EVT-DATE.
064600     WRITE EVENT-RECORD.
064700
064800* -------------------------------------------------------------
064900*  CLOSING-PROCEDURE - REWRITE THE PRODUCT MASTER WITH THE
065000*  QUANTITIES AND STATUSES AS THEY STAND AT END OF RUN.  THE
065020*  FOUR DISPLAY STATEMENTS BELOW ARE THE OPERATOR'S ONLY
065040*  CONFIRMATION THE RUN WENT THROUGH CLEANLY -- THIS BATCH HAS
065060*  NO SEPARATE CONTROL REPORT OF ITS OWN, UNLIKE ORDRPT01.
065100* -------------------------------------------------------------
065200 CLOSING-PROCEDURE.
065300     PERFORM WRITE-UPDATED-PRODUCT-MASTER THRU
065310         WRITE-UPDATED-PRODUCT-MASTER-EXIT.
065400     DISPLAY "ORDPRC01 - GROUPS READ    " WS-RUN-GROUPS-READ.
065500     DISPLAY "ORDPRC01 - ORDERS PLACED  " WS-RUN-ORDERS-PLACED.
065600     DISPLAY "ORDPRC01 - ORDERS REJECTED" WS-RUN-ORDERS-REJECTED.
065700     DISPLAY "ORDPRC01 - ORDERS CANCELLD" WS-RUN-ORDERS-CANCELLED.
065800     CLOSE PRODUCT-FILE
065900           COUPON-FILE
066000           MEMBER-FILE
066100           ORDER-TXN-FILE
066200           ORDER-OUT-FILE
066300           EVENT-FILE
066400           PRODUCT-OUT-FILE.
066500 CLOSING-PROCEDURE-EXIT.
066600     EXIT.
066700
066750*    WRITE-UPDATED-PRODUCT-MASTER WRITES EVERY ROW OF
066760*    WS-PRODUCT-TABLE BACK OUT TO PRODOUT, IN THE SAME ORDER
066770*    IT WAS LOADED (ASCENDING WS-PT-ID) -- THIS IS THE ONLY
066780*    PLACE IN THE PROGRAM THE IN-MEMORY STOCK/STATUS CHANGES
066790*    MADE BY EVERY DECREMENT-STOCK-ITEM AND RESTOCK-ITEM CALL
066795*    DURING THE RUN ARE MADE PERMANENT.
066800 WRITE-UPDATED-PRODUCT-MASTER.
066900     MOVE 1 TO WS-PT-SUB.
067000     PERFORM WRITE-ONE-PRODUCT-OUT THRU
067010         WRITE-ONE-PRODUCT-OUT-EXIT
067100         UNTIL WS-PT-SUB > WS-PT-COUNT.
067200 WRITE-UPDATED-PRODUCT-MASTER-EXIT.
067300     EXIT.
067400
067450* -------------------------------------------------------------
067460*  WRITE-ONE-PRODUCT-OUT - ONE WS-PT-ENTRY ROW BECOMES ONE
067470*  PRDU-PROD-... RECORD.  AS IN BUILD-PRODUCT-ENTRY, THE MOVES
067480*  ARE FIELD-BY-FIELD BECAUSE THE TABLE ENTRY'S FILLER BYTES
067485*  AND THE PRODUCT-OUT-FILE LAYOUT DO NOT LINE UP BYTE FOR
067487*  BYTE, EVEN THOUGH THE NAMED FIELDS THEMSELVES ARE IDENTICAL
067490*  IN NUMBER AND ORDER TO PRODUCT-RECORD ON PRODIN.
067495* -------------------------------------------------------------
067500 WRITE-ONE-PRODUCT-OUT.
067600     MOVE WS-PT-ID (WS-PT-SUB)       TO PRDU-PROD-ID.
067700     MOVE WS-PT-NAME (WS-PT-SUB)     TO PRDU-PROD-NAME.
067800     MOVE WS-PT-PRICE (WS-PT-SUB)    TO PRDU-PROD-PRICE.
067850*    STOCK AND STATUS ARE THE TWO FIELDS THAT CAN HAVE CHANGED
067860*    SINCE LOAD-PRODUCT-TABLE READ THIS ROW AT OPEN -- EVERY
067870*    OTHER FIELD IS CARRIED THROUGH UNCHANGED.
067900     MOVE WS-PT-STOCK (WS-PT-SUB)    TO PRDU-PROD-STOCK-QTY.
068000     MOVE WS-PT-CATEGORY (WS-PT-SUB) TO PRDU-PROD-CATEGORY.
068100     MOVE WS-PT-STATUS (WS-PT-SUB)   TO PRDU-PROD-STATUS.
068200     WRITE PRODUCT-OUT-RECORD.
068300     ADD 1 TO WS-PT-SUB.
068350 WRITE-ONE-PRODUCT-OUT-EXIT.
068360     EXIT.
068400
068500* -------------------------------------------------------------
068600*  SHARED ENGINE PARAGRAPHS - SEE EACH COPYBOOK'S OWN BANNER
068700*  FOR ITS CALLING CONTRACT.
068800* -------------------------------------------------------------
068900     COPY PLSTK01.
069000     COPY PLCPN01.
069100     COPY PLPAY01.
